000100******************************************************************
000200*    PROGRAM NAME:    FWFLAG                                     *
000300*    ORIGINAL AUTHOR: R. OSEI                                    *
000400*                                                                *
000500*    MAINTENENCE LOG                                             *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000700*    --------- ------------  ---------------------------------- *
000800*    06/14/96  R. OSEI       CREATED -- THE RULE ENGINE.  RUNS   *
000900*                            OVER THE NEW TRANSACTION ROWS ONLY, *
001000*                            HISTORY COMES FROM THE FULL TABLE   *
001100*                            FWBATCH ALREADY HAS IN MEMORY       *
001200*    01/05/99  E. ACKERMAN   Y2K -- ALL DATE COMPARES NOW USE    *
001300*                            FULL CCYY, RETIRED 2-DIGIT WINDOW   *
001400*    08/19/03  R. OSEI       TKT FW-0118 ADDED CLUSTER-BUY SORT  *
001500*                            STEP AND REVERSAL-BUY DETECTOR      *
001600*    02/11/07  D. QUINTERO   TKT FW-0204 DEDUP AGAINST EXISTING  *
001700*                            FLAGS FILE SO WE STOP DOUBLE-FLAGGING*
001800*                            THE SAME FILING ACROSS RERUNS       *
001810*    02/22/07  D. QUINTERO   TKT FW-0211 FIRST-PURCHASE WAS      *
001820*                            MISSING THE DERIVATIVE EXCLUSION    *
001830*                            EVERY OTHER DETECTOR CARRIES        *
001840*    03/09/07  D. QUINTERO   TKT FW-0212 CLUSTER-BUY COULD RAISE *
001850*                            MORE THAN ONE WINDOW FOR THE SAME   *
001860*                            TICKER IN ONE RUN -- NOW STOPS AT   *
001870*                            THE FIRST QUALIFYING CLUSTER         *
001880*    07/11/07  D. QUINTERO   TKT FW-0218 DROPPED C01/TOP-OF-FORM -*
001885*                            THIS PROGRAM OWNS NO PRINTER FILE -- *
001890*                            UPSI-0 NOW GATES A TRACE DISPLAY AT  *
001895*                            MAIN-LINE ENTRY/EXIT                 *
001900*                                                                *
002000*    REMARKS.  FWBATCH CALLS THIS ONCE PER RUN, HANDING OVER THE *
002100*    WHOLE MASTER TRANSACTION TABLE (HISTORY) PLUS THE RANGE OF  *
002200*    TABLE SUBSCRIPTS THAT ARE NEW THIS RUN.  WE NEVER OPEN      *
002300*    TXNMST OURSELVES.  WE DO OPEN THE FLAGS FILE -- ONCE TO     *
002400*    READ EXISTING KEYS FOR DEDUP, ONCE MORE (EXTEND) TO APPEND  *
002500*    WHATEVER NEW FLAGS THIS RUN RAISES.  PRICE LOOKUPS AND DATE *
002600*    ARITHMETIC ARE BORROWED FROM FWPRICE/FWDCALC, NOT REDONE    *
002700*    HERE.                                                       *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  FWFLAG.
003100 AUTHOR.        R. OSEI.
003200 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
003300 DATE-WRITTEN.  06/14/96.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     UPSI-0 IS FWF-TRACE-SWITCH
004250         ON  STATUS IS WS-TRACE-SWITCH-ON
004300         OFF STATUS IS WS-TRACE-SWITCH-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FLAGS-FILE ASSIGN TO FLAGDD
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE  IS SEQUENTIAL
004900         FILE STATUS  IS WS-FLAGS-FILE-STATUS.
005000     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400******************************************************************
005500 FD  FLAGS-FILE
005600     RECORDING MODE IS F.
005700     COPY FWFLG.
005800******************************************************************
005900 SD  SORT-WORK-FILE.
006000 01  SORT-WORK-RECORD.
006100     05  SW-TICKER                PIC X(10).
006200     05  SW-TXN-DATE              PIC 9(08).
006300     05  SW-ACCESSION-NO          PIC X(20).
006400     05  SW-INSIDER-NAME          PIC X(30).
006450     05  FILLER                   PIC X(08).
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006900     05  WS-FLAGS-FILE-STATUS     PIC X(02) VALUE '00'.
007000         88  WS-FLAGS-FILE-OK         VALUE '00'.
007100     05  WS-FLAGS-EOF-SW          PIC X(01) VALUE 'N'.
007200         88  WS-FLAGS-EOF             VALUE 'Y'.
007300     05  WS-SORT-EOF-SW           PIC X(01) VALUE 'N'.
007400         88  WS-SORT-EOF              VALUE 'Y'.
007420     05  FILLER                   PIC X(04).
007450******************************************************************
007460*    07/11/07  D. QUINTERO   TKT FW-0216 WS-TI/WS-TJ/WS-K ARE      *
007465*                            TABLE-SCAN SUBSCRIPTS, NOT PART OF    *
007470*                            ANY RECORD GROUP -- STAND-ALONE       *
007475*                            77-LEVELS NOW                         *
007480******************************************************************
007485 77  WS-TI                        PIC S9(05) COMP VALUE 0.
007490 77  WS-TJ                        PIC S9(05) COMP VALUE 0.
007495 77  WS-K                         PIC S9(05) COMP VALUE 0.
007500******************************************************************
007510*    07/11/07  D. QUINTERO   TKT FW-0218 WS-TRACE-SW GATES THE    *
007520*                            UPSI-0 TRACE DISPLAY -- SEE THE      *
007530*                            SPECIAL-NAMES CHANGE-LOG NOTE ABOVE   *
007540******************************************************************
007550 77  WS-TRACE-SW                  PIC X(01) VALUE 'N'.
007560     88  WS-TRACE-ON                  VALUE 'Y'.
007570******************************************************************
007580 01  WS-SWITCHES-SUBSCRIPTS-MISC-2.
007800     05  WS-CLUSTER-COUNT         PIC S9(05) COMP VALUE 0.
007900     05  WS-NAME-COUNT            PIC S9(05) COMP VALUE 0.
008000     05  WS-CEO-HITS              PIC S9(05) COMP VALUE 0.
008100     05  WS-CFO-HITS              PIC S9(05) COMP VALUE 0.
008200     05  WS-CEO2-HITS             PIC S9(05) COMP VALUE 0.
008300     05  WS-CFO2-HITS             PIC S9(05) COMP VALUE 0.
008400     05  WS-FWD-DAY-OFFSET        PIC S9(05).
008500     05  WS-FWD-OUTPUT-DATE       PIC 9(08).
008600     05  WS-FWD-RESULT-SW         PIC X(01).
008700     05  WS-FWP-RESULT-CLOSE      PIC 9(07)V9(04).
008800     05  WS-FWP-RESULT-SW         PIC X(01).
008900     05  WS-90-DAYS-AGO           PIC 9(08).
009000     05  WS-SAW-SALE-SW           PIC X(01) VALUE 'N'.
009100         88  WS-SAW-SALE              VALUE 'Y'.
009200     05  WS-SAW-OTHER-BUY-SW      PIC X(01) VALUE 'N'.
009300         88  WS-SAW-OTHER-BUY         VALUE 'Y'.
009400     05  WS-HAS-PRIOR-BUY-SW      PIC X(01) VALUE 'N'.
009500         88  WS-HAS-PRIOR-BUY         VALUE 'Y'.
009600     05  WS-UPPER-TITLE           PIC X(30).
009700     05  WS-ALREADY-FLAGGED-SW    PIC X(01) VALUE 'N'.
009800         88  WS-ALREADY-FLAGGED       VALUE 'Y'.
009900     05  WS-CLUSTER-LOW-ACCESSION PIC X(20).
010000     05  WS-CLUSTER-ANCHOR-DATE   PIC 9(08).
010100     05  WS-CLUSTER-TICKER        PIC X(10).
010110     05  WS-LAST-CLUSTER-TICKER   PIC X(10) VALUE SPACE.
010120     05  WS-TICKER-CLUSTERED-SW   PIC X(01) VALUE 'N'.
010130         88  WS-TICKER-ALREADY-CLUSTERED  VALUE 'Y'.
010150     05  DL-CHECK-ACCESSION       PIC X(20).
010180     05  DL-CHECK-TYPE            PIC X(20).
010190     05  FILLER                   PIC X(04).
010200******************************************************************
010300 01  ERROR-DISPLAY-LINE.
010400     05  FILLER                PIC X(23) VALUE
010500             ' *** ERROR DURING FILE '.
010600     05  DL-ERROR-REASON       PIC X(07) VALUE SPACE.
010700     05  FILLER                PIC X(18) VALUE
010800             ' FILE STATUS IS : '.
010900     05  DL-FILE-STATUS        PIC X(02).
011000     05  FILLER                PIC X(05) VALUE ' *** '.
011100******************************************************************
011200*    EXISTING-FLAG-KEY TABLE -- (ACCESSION, TYPE) PAIRS ALREADY   *
011300*    ON THE FLAGS FILE, LOADED ONCE PER RUN SO WE NEVER RE-RAISE  *
011400*    A FLAG A PRIOR RUN ALREADY RECORDED.  ALSO DOUBLES AS THE    *
011500*    WITHIN-RUN DEDUP TABLE -- NEW KEYS ARE APPENDED TO IT AS WE   *
011600*    RAISE THEM, SO A LATER DETECTOR SEES AN EARLIER ONE'S WORK.  *
011700******************************************************************
011800 01  EXISTING-FLAG-KEY-TABLE-CTL.
011900     05  EFK-TABLE-SIZE           PIC S9(05) COMP VALUE 0.
011950     05  FILLER                   PIC X(03).
012000 01  EXISTING-FLAG-KEY-TABLE.
012100     02  EFK-ENTRY OCCURS 1 TO 50000 TIMES
012200                   DEPENDING ON EFK-TABLE-SIZE
012300                   INDEXED BY EFK-IDX.
012400         05  EFK-ACCESSION-NO     PIC X(20).
012500         05  EFK-TYPE             PIC X(20).
012600******************************************************************
012700 01  WS-CLUSTER-NAMES-SORTED.
012800     05  WS-CLUSTER-NAME OCCURS 5 TIMES PIC X(12).
012805     05  FILLER                   PIC X(04).
012810 01  WS-SORT-MISC.
012820     05  WS-SORT-J                PIC S9(05) COMP VALUE 0.
012830     05  WS-SORT-SWAP             PIC X(12).
012840     05  FILLER                   PIC X(04).
012900******************************************************************
013000 LINKAGE SECTION.
013100******************************************************************
013200 COPY FWTTBL.
013300 01  FWF-NEW-ROW-FROM             PIC S9(05) COMP.
013400 01  FWF-NEW-ROW-TO               PIC S9(05) COMP.
013500 01  FWF-RUN-DATE                 PIC 9(08).
013600 01  FWF-FLAGS-RAISED-CNT         PIC 9(05) COMP.
013700 COPY FWPTBL.
013800******************************************************************
013900 PROCEDURE DIVISION USING TXN-TABLE-SIZE, TXN-TABLE-INDEX,
014000     TXN-MASTER-TABLE, FWF-NEW-ROW-FROM, FWF-NEW-ROW-TO,
014100     FWF-RUN-DATE, FWF-FLAGS-RAISED-CNT,
014200     PRC-TABLE-SIZE, PRC-TABLE-INDEX.
014300******************************************************************
014400 0000-MAIN-ROUTINE.
014500*-----------------------------------------------------------------*
014510*    07/11/07  D. QUINTERO   TKT FW-0218 TRACE DISPLAY WIRED IN -- *
014520*                            SEE THE CHANGE-LOG NOTE ABOVE THE     *
014530*                            HEADER                                 *
014540*-----------------------------------------------------------------*
014550     IF WS-TRACE-SWITCH-ON
014560         MOVE 'Y'                 TO WS-TRACE-SW
014570     ELSE
014580         MOVE 'N'                 TO WS-TRACE-SW.
014590     IF WS-TRACE-ON
014595         DISPLAY 'FWFLAG MAIN-LINE STARTING, NEW ROWS '
014596             FWF-NEW-ROW-FROM ' THRU ' FWF-NEW-ROW-TO.
014600     MOVE 0                       TO FWF-FLAGS-RAISED-CNT.
014700     PERFORM 1000-OPEN-FLAGS-FOR-READ.
014800     PERFORM 1200-LOAD-EXISTING-FLAG-KEYS.
014900     CLOSE FLAGS-FILE.
015000     OPEN EXTEND FLAGS-FILE.
015100     PERFORM 3100-DETECT-CEO-CFO-PURCHASE
015200         VARYING WS-TI FROM FWF-NEW-ROW-FROM BY 1
015300         UNTIL WS-TI > FWF-NEW-ROW-TO.
015400     PERFORM 3200-DETECT-LARGE-PURCHASE
015500         VARYING WS-TI FROM FWF-NEW-ROW-FROM BY 1
015600         UNTIL WS-TI > FWF-NEW-ROW-TO.
015700     PERFORM 3300-DETECT-CLUSTER-BUY THRU 3300-DETECT-CLUSTER-BUY-EXIT.
015800     PERFORM 3400-DETECT-FIRST-PURCHASE
015900         VARYING WS-TI FROM FWF-NEW-ROW-FROM BY 1
016000         UNTIL WS-TI > FWF-NEW-ROW-TO.
016100     PERFORM 3500-DETECT-REVERSAL-BUY
016200         VARYING WS-TI FROM FWF-NEW-ROW-FROM BY 1
016300         UNTIL WS-TI > FWF-NEW-ROW-TO.
016400     CLOSE FLAGS-FILE.
016450     IF WS-TRACE-ON
016460         DISPLAY 'FWFLAG MAIN-LINE COMPLETE, FLAGS RAISED '
016470             FWF-FLAGS-RAISED-CNT.
016500     GOBACK.
016600******************************************************************
016700 1000-OPEN-FLAGS-FOR-READ.
016800*-----------------------------------------------------------------*
016900     OPEN INPUT FLAGS-FILE.
017000     IF NOT WS-FLAGS-FILE-OK
017100         MOVE 'OPEN'              TO DL-ERROR-REASON
017200         PERFORM 9900-INVALID-FILE-STATUS.
017300******************************************************************
017400 1200-LOAD-EXISTING-FLAG-KEYS.
017500*-----------------------------------------------------------------*
017600     MOVE 0                       TO EFK-TABLE-SIZE.
017700     PERFORM 1210-LOAD-ONE-FLAG-KEY
017800         UNTIL WS-FLAGS-EOF.
017900******************************************************************
018000 1210-LOAD-ONE-FLAG-KEY.
018100*-----------------------------------------------------------------*
018200     READ FLAGS-FILE
018300         AT END
018400             SET WS-FLAGS-EOF TO TRUE
018500         NOT AT END
018600             ADD 1                TO EFK-TABLE-SIZE
018700             SET EFK-IDX TO EFK-TABLE-SIZE
018800             MOVE FLG-ACCESSION-NO TO EFK-ACCESSION-NO (EFK-IDX)
018900             MOVE FLG-TYPE         TO EFK-TYPE (EFK-IDX).
019000******************************************************************
019100 1300-KEY-ALREADY-FLAGGED.
019200*-----------------------------------------------------------------*
019300*    SETS WS-ALREADY-FLAGGED-SW FOR (DL-CHECK-ACCESSION,           *
019400*    DL-CHECK-TYPE) AGAINST EVERYTHING RAISED SO FAR, THIS RUN OR  *
019500*    ANY PRIOR RUN.                                                *
019600*-----------------------------------------------------------------*
019700     SET WS-ALREADY-FLAGGED-SW TO 'N'.
019800     SET EFK-IDX TO 1.
019900     PERFORM 1310-CHECK-ONE-KEY
020000         VARYING EFK-IDX FROM 1 BY 1
020100         UNTIL EFK-IDX > EFK-TABLE-SIZE
020200            OR WS-ALREADY-FLAGGED.
020300******************************************************************
020400 1310-CHECK-ONE-KEY.
020500*-----------------------------------------------------------------*
020600     IF EFK-ACCESSION-NO (EFK-IDX) = DL-CHECK-ACCESSION
020700       AND EFK-TYPE (EFK-IDX)       = DL-CHECK-TYPE
020800         SET WS-ALREADY-FLAGGED    TO TRUE.
020900******************************************************************
021000*    3100  CEO-CFO-PURCHASE  (SEVERITY HIGH)                      *
021100******************************************************************
021200 3100-DETECT-CEO-CFO-PURCHASE.
021300*-----------------------------------------------------------------*
021400     IF TXN-CODE-BUY OF TBL-TXN-ENTRY (WS-TI)
021500       AND TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (WS-TI) = 'N'
021550         MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
021600                                  TO DL-CHECK-ACCESSION
021700         MOVE 'CEO-CFO-PURCHASE'  TO DL-CHECK-TYPE
021800         PERFORM 1300-KEY-ALREADY-FLAGGED
021900         IF NOT WS-ALREADY-FLAGGED
022000             MOVE TXN-OFFICER-TITLE OF TBL-TXN-ENTRY (WS-TI)
022100                                  TO WS-UPPER-TITLE
022150             INSPECT WS-UPPER-TITLE CONVERTING
022160                 'abcdefghijklmnopqrstuvwxyz'
022170                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022300             MOVE 0               TO WS-CEO-HITS WS-CFO-HITS
022400                                     WS-CEO2-HITS WS-CFO2-HITS
022500             INSPECT WS-UPPER-TITLE TALLYING
022600                 WS-CEO-HITS  FOR ALL 'CHIEF EXECUTIVE'
022700                 WS-CFO-HITS  FOR ALL 'CHIEF FINANCIAL'
022800                 WS-CEO2-HITS FOR ALL 'CEO'
022900                 WS-CFO2-HITS FOR ALL 'CFO'
023000             IF WS-CEO-HITS > 0 OR WS-CFO-HITS > 0
023100               OR WS-CEO2-HITS > 0 OR WS-CFO2-HITS > 0
023200                 PERFORM 3110-WRITE-CEO-CFO-FLAG.
023300******************************************************************
023400 3110-WRITE-CEO-CFO-FLAG.
023500*-----------------------------------------------------------------*
023600     MOVE TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) TO FLG-TICKER.
023700     MOVE TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI)
023800                                  TO FLG-INSIDER-NAME.
023900     MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
024000                                  TO FLG-ACCESSION-NO.
024100     SET FLG-TYPE-CEO-CFO         TO TRUE.
024200     SET FLG-SEVERITY-HIGH        TO TRUE.
024300     STRING
024400         TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
024500         ' (' DELIMITED BY SIZE
024600         TXN-OFFICER-TITLE OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
024700         ') BOUGHT ' DELIMITED BY SIZE
024800         TXN-SHARES OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
024900         ' SHARES OF ' DELIMITED BY SIZE
025000         TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
025100         ' ON ' DELIMITED BY SIZE
025200         TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (WS-TI)
025300                                      DELIMITED BY SIZE
025400         ' AT $' DELIMITED BY SIZE
025500         TXN-PRICE OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
025600         ' (TOTAL $' DELIMITED BY SIZE
025700         TXN-VALUE OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
025800         ').' DELIMITED BY SIZE
025900             INTO FLG-DESCRIPTION.
026000     WRITE FLG-RECORD.
026100     ADD 1 TO EFK-TABLE-SIZE.
026200     SET EFK-IDX TO EFK-TABLE-SIZE.
026300     MOVE FLG-ACCESSION-NO        TO EFK-ACCESSION-NO (EFK-IDX).
026400     MOVE FLG-TYPE                TO EFK-TYPE (EFK-IDX).
026500     ADD 1 TO FWF-FLAGS-RAISED-CNT.
026600******************************************************************
026700*    3200  LARGE-PURCHASE  (SEVERITY HIGH >= 2M, ELSE MEDIUM)      *
026800******************************************************************
026900 3200-DETECT-LARGE-PURCHASE.
027000*-----------------------------------------------------------------*
027100     IF TXN-CODE-BUY OF TBL-TXN-ENTRY (WS-TI)
027200       AND TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (WS-TI) = 'N'
027300       AND TXN-VALUE OF TBL-TXN-ENTRY (WS-TI) >= 500000.00
027400         MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
027500                                  TO DL-CHECK-ACCESSION
027600         MOVE 'LARGE-PURCHASE'    TO DL-CHECK-TYPE
027700         PERFORM 1300-KEY-ALREADY-FLAGGED
027800         IF NOT WS-ALREADY-FLAGGED
027900             PERFORM 3210-WRITE-LARGE-PURCHASE-FLAG.
028000******************************************************************
028100 3210-WRITE-LARGE-PURCHASE-FLAG.
028200*-----------------------------------------------------------------*
028300     MOVE TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) TO FLG-TICKER.
028400     MOVE TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI)
028500                                  TO FLG-INSIDER-NAME.
028600     MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
028700                                  TO FLG-ACCESSION-NO.
028800     SET FLG-TYPE-LARGE           TO TRUE.
028900     IF TXN-VALUE OF TBL-TXN-ENTRY (WS-TI) >= 2000000.00
029000         SET FLG-SEVERITY-HIGH    TO TRUE
029100     ELSE
029200         SET FLG-SEVERITY-MEDIUM  TO TRUE.
029300     STRING
029400         TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
029500         ' MADE AN OPEN-MARKET PURCHASE OF ' DELIMITED BY SIZE
029600         TXN-SHARES OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
029700         ' SHARES OF ' DELIMITED BY SIZE
029800         TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
029900         ' WORTH $' DELIMITED BY SIZE
030000         TXN-VALUE OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
030100         ' ON ' DELIMITED BY SIZE
030200         TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (WS-TI)
030300                                      DELIMITED BY SIZE
030400         '.' DELIMITED BY SIZE
030500             INTO FLG-DESCRIPTION.
030600     WRITE FLG-RECORD.
030700     ADD 1 TO EFK-TABLE-SIZE.
030800     SET EFK-IDX TO EFK-TABLE-SIZE.
030900     MOVE FLG-ACCESSION-NO        TO EFK-ACCESSION-NO (EFK-IDX).
031000     MOVE FLG-TYPE                TO EFK-TYPE (EFK-IDX).
031100     ADD 1 TO FWF-FLAGS-RAISED-CNT.
031200******************************************************************
031300*    3300  CLUSTER-BUY (SEVERITY HIGH) -- SORT THE NEW OPEN-       *
031400*    MARKET BUYS WITH A KNOWN DATE BY TICKER THEN DATE, THEN       *
031500*    WALK THE SORTED SET LOOKING FOR >= 3 DISTINCT INSIDERS        *
031600*    WITHIN A 7-DAY WINDOW OF SOME ANCHOR BUY.                     *
031700******************************************************************
031800 3300-DETECT-CLUSTER-BUY.
031900*-----------------------------------------------------------------*
032000     SORT SORT-WORK-FILE
032100         ON ASCENDING KEY SW-TICKER SW-TXN-DATE
032200         INPUT PROCEDURE IS 3310-BUILD-SORT-INPUT
032300         OUTPUT PROCEDURE IS 3350-SCAN-SORT-OUTPUT.
032400 3300-DETECT-CLUSTER-BUY-EXIT.
032500     EXIT.
032600******************************************************************
032700 3310-BUILD-SORT-INPUT SECTION.
032800*-----------------------------------------------------------------*
032900     PERFORM 3320-RELEASE-ONE-CANDIDATE
033000         VARYING WS-TI FROM FWF-NEW-ROW-FROM BY 1
033100         UNTIL WS-TI > FWF-NEW-ROW-TO.
033200 3310-DUMMY SECTION.
033300******************************************************************
033400 3320-RELEASE-ONE-CANDIDATE.
033500*-----------------------------------------------------------------*
033600     IF TXN-CODE-BUY OF TBL-TXN-ENTRY (WS-TI)
033700       AND TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (WS-TI) = 'N'
033800       AND TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (WS-TI) NOT = 0
033900         MOVE TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) TO SW-TICKER
034000         MOVE TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (WS-TI)
034100                                  TO SW-TXN-DATE
034200         MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
034300                                  TO SW-ACCESSION-NO
034400         MOVE TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI)
034500                                  TO SW-INSIDER-NAME
034600         RELEASE SORT-WORK-RECORD.
034700******************************************************************
034800 3350-SCAN-SORT-OUTPUT SECTION.
034900*-----------------------------------------------------------------*
035000     PERFORM 3360-RETURN-ONE-CANDIDATE.
035100     PERFORM 3370-PROCESS-ONE-ANCHOR
035200         UNTIL WS-SORT-EOF.
035300 3350-DUMMY SECTION.
035400******************************************************************
035500 3360-RETURN-ONE-CANDIDATE.
035600*-----------------------------------------------------------------*
035700     RETURN SORT-WORK-FILE
035800         AT END
035900             SET WS-SORT-EOF TO TRUE.
036000******************************************************************
036100*    AFTER EACH RETURN, SW-TICKER/SW-TXN-DATE/ETC HOLD THE         *
036200*    "ANCHOR" ROW.  WE RE-SCAN THE REST OF THE SORTED FILE BY      *
036300*    SIMPLY CONTINUING TO RETURN ROWS WHILE THEY STAY WITHIN 7     *
036400*    DAYS OF THE ANCHOR AND ON THE SAME TICKER, COUNTING DISTINCT  *
036500*    INSIDER NAMES AS WE GO (NAMES ALREADY SORTED ASCENDING BY     *
036600*    TICKER/DATE, NOT BY NAME -- WE KEEP A SMALL NAME LIST AND     *
036700*    SKIP ONES ALREADY SEEN).                                      *
036800******************************************************************
036900 3370-PROCESS-ONE-ANCHOR.
036910*-----------------------------------------------------------------*
036920*    03/09/07  D. QUINTERO   TKT FW-0212 ONE TICKER CAN ONLY      *
036930*                            RAISE ONE CLUSTER-BUY PER RUN -- RESET*
036940*                            THE "ALREADY CLUSTERED" SWITCH ONLY  *
036950*                            WHEN THE SORTED TICKER CHANGES        *
036960*-----------------------------------------------------------------*
036970     MOVE SW-TICKER               TO WS-CLUSTER-TICKER.
036980     IF WS-CLUSTER-TICKER NOT = WS-LAST-CLUSTER-TICKER
036990         MOVE WS-CLUSTER-TICKER   TO WS-LAST-CLUSTER-TICKER
037000         MOVE 'N'                 TO WS-TICKER-CLUSTERED-SW.
037200     MOVE SW-TXN-DATE             TO WS-CLUSTER-ANCHOR-DATE.
037300     MOVE SW-ACCESSION-NO         TO WS-CLUSTER-LOW-ACCESSION.
037400     MOVE SPACE                   TO WS-CLUSTER-NAMES-SORTED.
037500     MOVE 0                       TO WS-NAME-COUNT.
037600     MOVE 1                       TO WS-NAME-COUNT.
037700     MOVE SW-INSIDER-NAME (1:12)  TO WS-CLUSTER-NAME (1).
037800     PERFORM 3360-RETURN-ONE-CANDIDATE.
037900     PERFORM 3380-ABSORB-CLUSTER-ROW
038000         UNTIL WS-SORT-EOF
038100         OR SW-TICKER NOT = WS-CLUSTER-TICKER
038200         OR SW-TXN-DATE > WS-CLUSTER-ANCHOR-DATE + 7.
038250     IF WS-NAME-COUNT >= 3
038260       AND NOT WS-TICKER-ALREADY-CLUSTERED
038270         PERFORM 3386-SORT-CLUSTER-NAMES
038280         PERFORM 3390-WRITE-CLUSTER-FLAG
038290         SET WS-TICKER-ALREADY-CLUSTERED TO TRUE.
038500******************************************************************
038600 3380-ABSORB-CLUSTER-ROW.
038700*-----------------------------------------------------------------*
038800     IF SW-ACCESSION-NO < WS-CLUSTER-LOW-ACCESSION
038900         MOVE SW-ACCESSION-NO     TO WS-CLUSTER-LOW-ACCESSION.
039000     SET WS-K TO 1.
039100     MOVE 'N'                     TO WS-SAW-OTHER-BUY-SW.
039200     PERFORM 3385-CHECK-NAME-SEEN
039300         VARYING WS-K FROM 1 BY 1
039400         UNTIL WS-K > WS-NAME-COUNT.
039500     IF WS-SAW-OTHER-BUY-SW = 'N' AND WS-NAME-COUNT < 5
039600         ADD 1 TO WS-NAME-COUNT
039700         MOVE SW-INSIDER-NAME (1:12) TO WS-CLUSTER-NAME (WS-NAME-COUNT).
039800     PERFORM 3360-RETURN-ONE-CANDIDATE.
039900******************************************************************
040000 3385-CHECK-NAME-SEEN.
040100*-----------------------------------------------------------------*
040200     IF WS-CLUSTER-NAME (WS-K) = SW-INSIDER-NAME (1:12)
040300         MOVE 'Y'                 TO WS-SAW-OTHER-BUY-SW.
040400******************************************************************
040410*    3386  SORT THE NAMES WE PICKED UP INTO A-B-C ORDER BEFORE     *
040420*    LISTING THEM ON THE FLAG DESCRIPTION.  PLAIN BUBBLE SORT --   *
040430*    THE LIST IS NEVER MORE THAN 5 ENTRIES LONG.                   *
040440******************************************************************
040450 3386-SORT-CLUSTER-NAMES.
040460*-----------------------------------------------------------------*
040470     SET WS-K TO 1.
040480     PERFORM 3387-SORT-ONE-PASS
040490         VARYING WS-K FROM 1 BY 1
040500         UNTIL WS-K > WS-NAME-COUNT - 1.
040510******************************************************************
040520 3387-SORT-ONE-PASS.
040530*-----------------------------------------------------------------*
040540     SET WS-SORT-J TO 1.
040550     PERFORM 3388-SORT-ONE-COMPARE
040560         VARYING WS-SORT-J FROM 1 BY 1
040570         UNTIL WS-SORT-J > WS-NAME-COUNT - WS-K.
040580******************************************************************
040590 3388-SORT-ONE-COMPARE.
040600*-----------------------------------------------------------------*
040610     IF WS-CLUSTER-NAME (WS-SORT-J) > WS-CLUSTER-NAME (WS-SORT-J + 1)
040620         MOVE WS-CLUSTER-NAME (WS-SORT-J)     TO WS-SORT-SWAP
040630         MOVE WS-CLUSTER-NAME (WS-SORT-J + 1) TO WS-CLUSTER-NAME
040640                                                  (WS-SORT-J)
040650         MOVE WS-SORT-SWAP TO WS-CLUSTER-NAME (WS-SORT-J + 1).
040660******************************************************************
040670 3390-WRITE-CLUSTER-FLAG.
040680*-----------------------------------------------------------------*
040800     MOVE WS-CLUSTER-LOW-ACCESSION TO DL-CHECK-ACCESSION.
040900     MOVE 'CLUSTER-BUY'           TO DL-CHECK-TYPE.
041000     PERFORM 1300-KEY-ALREADY-FLAGGED.
041100     IF NOT WS-ALREADY-FLAGGED
041200         MOVE WS-CLUSTER-TICKER   TO FLG-TICKER
041300         MOVE SPACE               TO FLG-INSIDER-NAME
041400         SET WS-K TO 1
041500         PERFORM 3392-APPEND-ONE-CLUSTER-NAME
041600             VARYING WS-K FROM 1 BY 1
041700             UNTIL WS-K > WS-NAME-COUNT
041800         MOVE WS-CLUSTER-LOW-ACCESSION TO FLG-ACCESSION-NO
041900         SET FLG-TYPE-CLUSTER     TO TRUE
042000         SET FLG-SEVERITY-HIGH    TO TRUE
042100         STRING
042200             WS-NAME-COUNT DELIMITED BY SIZE
042300             ' INSIDERS BOUGHT ' DELIMITED BY SIZE
042400             WS-CLUSTER-TICKER DELIMITED BY '  '
042500             ' WITHIN 7 DAYS OF EACH OTHER (AROUND '
042600                                      DELIMITED BY SIZE
042700             WS-CLUSTER-ANCHOR-DATE DELIMITED BY SIZE
042800             '): ' DELIMITED BY SIZE
042900             FLG-INSIDER-NAME DELIMITED BY SIZE
043000             '.' DELIMITED BY SIZE
043100                 INTO FLG-DESCRIPTION
043200         WRITE FLG-RECORD
043300         ADD 1 TO EFK-TABLE-SIZE
043400         SET EFK-IDX TO EFK-TABLE-SIZE
043500         MOVE FLG-ACCESSION-NO    TO EFK-ACCESSION-NO (EFK-IDX)
043600         MOVE FLG-TYPE            TO EFK-TYPE (EFK-IDX)
043700         ADD 1 TO FWF-FLAGS-RAISED-CNT.
044000******************************************************************
044100 3392-APPEND-ONE-CLUSTER-NAME.
044200*-----------------------------------------------------------------*
044300     IF WS-K > 1
044350         STRING FLG-INSIDER-NAME DELIMITED BY '  '
044380                ', ' DELIMITED BY SIZE
044500             INTO FLG-INSIDER-NAME.
044600     STRING FLG-INSIDER-NAME DELIMITED BY '  '
044700            WS-CLUSTER-NAME (WS-K) DELIMITED BY '  '
044800         INTO FLG-INSIDER-NAME.
044900******************************************************************
045000*    3400  FIRST-PURCHASE  (SEVERITY MEDIUM)                       *
045100******************************************************************
045200 3400-DETECT-FIRST-PURCHASE.
045300*-----------------------------------------------------------------*
045350*    02/22/07  D. QUINTERO   TKT FW-0211 A DERIVATIVE-CODED 'P'   *
045360*                            ROW (OPTION EXERCISE) IS NOT AN      *
045370*                            OPEN-MARKET BUY -- EXCLUDE IT HERE   *
045380*                            THE SAME WAY THE OTHER DETECTORS DO  *
045390*-----------------------------------------------------------------*
045400     IF TXN-CODE-BUY OF TBL-TXN-ENTRY (WS-TI)
045410       AND TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (WS-TI) = 'N'
045500         MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
045600                                  TO DL-CHECK-ACCESSION
045700         MOVE 'FIRST-PURCHASE'    TO DL-CHECK-TYPE
045800         PERFORM 1300-KEY-ALREADY-FLAGGED
045900         IF NOT WS-ALREADY-FLAGGED
046000             SET WS-HAS-PRIOR-BUY-SW TO 'N'
046100             SET WS-TJ TO 1
046200             PERFORM 3410-CHECK-PRIOR-BUY
046300                 VARYING WS-TJ FROM 1 BY 1
046400                 UNTIL WS-TJ > TXN-TABLE-SIZE
046500                    OR WS-HAS-PRIOR-BUY
046600             IF NOT WS-HAS-PRIOR-BUY
046700                 PERFORM 3420-WRITE-FIRST-PURCHASE-FLAG.
046800******************************************************************
046900 3410-CHECK-PRIOR-BUY.
047000*-----------------------------------------------------------------*
047100     IF WS-TJ NOT = WS-TI
047200       AND TXN-CODE-BUY OF TBL-TXN-ENTRY (WS-TJ)
047300       AND TXN-TICKER OF TBL-TXN-ENTRY (WS-TJ)
047400               = TXN-TICKER OF TBL-TXN-ENTRY (WS-TI)
047500       AND TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TJ)
047600               = TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI)
047700         SET WS-HAS-PRIOR-BUY     TO TRUE.
047800******************************************************************
047900 3420-WRITE-FIRST-PURCHASE-FLAG.
048000*-----------------------------------------------------------------*
048100     MOVE TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) TO FLG-TICKER.
048200     MOVE TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI)
048300                                  TO FLG-INSIDER-NAME.
048400     MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
048500                                  TO FLG-ACCESSION-NO.
048600     SET FLG-TYPE-FIRST           TO TRUE.
048700     SET FLG-SEVERITY-MEDIUM      TO TRUE.
048800     STRING
048900         TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
049000         ' (' DELIMITED BY SIZE
049100         TXN-OFFICER-TITLE OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
049200         ') MADE THEIR FIRST RECORDED OPEN-MARKET PURCHASE OF '
049300                                      DELIMITED BY SIZE
049400         TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
049500         ': ' DELIMITED BY SIZE
049600         TXN-SHARES OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
049700         ' SHARES AT $' DELIMITED BY SIZE
049800         TXN-PRICE OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
049900         ' ON ' DELIMITED BY SIZE
050000         TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (WS-TI)
050100                                      DELIMITED BY SIZE
050200         '.' DELIMITED BY SIZE
050300             INTO FLG-DESCRIPTION.
050400     WRITE FLG-RECORD.
050500     ADD 1 TO EFK-TABLE-SIZE.
050600     SET EFK-IDX TO EFK-TABLE-SIZE.
050700     MOVE FLG-ACCESSION-NO        TO EFK-ACCESSION-NO (EFK-IDX).
050800     MOVE FLG-TYPE                TO EFK-TYPE (EFK-IDX).
050900     ADD 1 TO FWF-FLAGS-RAISED-CNT.
051000******************************************************************
051100*    3500  REVERSAL-BUY  (SEVERITY MEDIUM)                         *
051200******************************************************************
051300 3500-DETECT-REVERSAL-BUY.
051400*-----------------------------------------------------------------*
051500     IF TXN-CODE-BUY OF TBL-TXN-ENTRY (WS-TI)
051600       AND TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (WS-TI) = 'N'
051700         MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
051800                                  TO DL-CHECK-ACCESSION
051900         MOVE 'REVERSAL-BUY'      TO DL-CHECK-TYPE
052000         PERFORM 1300-KEY-ALREADY-FLAGGED
052100         IF NOT WS-ALREADY-FLAGGED
052150             MOVE -90             TO WS-FWD-DAY-OFFSET
052200             CALL 'FWDCALC' USING FWF-RUN-DATE, WS-FWD-DAY-OFFSET,
052300                 WS-90-DAYS-AGO, WS-FWD-RESULT-SW
052350             MOVE 'N'             TO WS-SAW-SALE-SW
052400             MOVE 'N'             TO WS-SAW-OTHER-BUY-SW
052500             SET WS-TJ TO 1
052600             PERFORM 3510-SCAN-RECENT-ACTIVITY
052700                 VARYING WS-TJ FROM 1 BY 1
052800                 UNTIL WS-TJ > TXN-TABLE-SIZE
052900             IF WS-SAW-SALE AND NOT WS-SAW-OTHER-BUY
053000                 PERFORM 3520-WRITE-REVERSAL-FLAG.
053100******************************************************************
053200 3510-SCAN-RECENT-ACTIVITY.
053300*-----------------------------------------------------------------*
053400     IF WS-TJ NOT = WS-TI
053500       AND TXN-TICKER OF TBL-TXN-ENTRY (WS-TJ)
053600               = TXN-TICKER OF TBL-TXN-ENTRY (WS-TI)
053700       AND TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TJ)
053800               = TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI)
053900       AND TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (WS-TJ) = 'N'
054000       AND TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (WS-TJ) >=
054100               WS-90-DAYS-AGO
054200         IF TXN-CODE-SALE OF TBL-TXN-ENTRY (WS-TJ)
054300             SET WS-SAW-SALE      TO TRUE
054400         END-IF
054500         IF TXN-CODE-BUY OF TBL-TXN-ENTRY (WS-TJ)
054600             SET WS-SAW-OTHER-BUY TO TRUE
054700         END-IF.
054800******************************************************************
054900 3520-WRITE-REVERSAL-FLAG.
055000*-----------------------------------------------------------------*
055100     MOVE TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) TO FLG-TICKER.
055200     MOVE TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI)
055300                                  TO FLG-INSIDER-NAME.
055400     MOVE TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
055500                                  TO FLG-ACCESSION-NO.
055600     SET FLG-TYPE-REVERSAL        TO TRUE.
055700     SET FLG-SEVERITY-MEDIUM      TO TRUE.
055800     STRING
055900         TXN-INSIDER-NAME OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
056000         ' HAD BEEN SELLING ' DELIMITED BY SIZE
056100         TXN-TICKER OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY '  '
056200         ' IN THE LAST 90 DAYS BUT JUST MADE AN OPEN-MARKET '
056300                                      DELIMITED BY SIZE
056400         'PURCHASE OF ' DELIMITED BY SIZE
056500         TXN-SHARES OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
056600         ' SHARES AT $' DELIMITED BY SIZE
056700         TXN-PRICE OF TBL-TXN-ENTRY (WS-TI) DELIMITED BY SIZE
056800         ' ON ' DELIMITED BY SIZE
056900         TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (WS-TI)
057000                                      DELIMITED BY SIZE
057100         '.' DELIMITED BY SIZE
057200             INTO FLG-DESCRIPTION.
057300     WRITE FLG-RECORD.
057400     ADD 1 TO EFK-TABLE-SIZE.
057500     SET EFK-IDX TO EFK-TABLE-SIZE.
057600     MOVE FLG-ACCESSION-NO        TO EFK-ACCESSION-NO (EFK-IDX).
057700     MOVE FLG-TYPE                TO EFK-TYPE (EFK-IDX).
057800     ADD 1 TO FWF-FLAGS-RAISED-CNT.
057900******************************************************************
058000 9900-INVALID-FILE-STATUS.
058100*-----------------------------------------------------------------*
058200     MOVE WS-FLAGS-FILE-STATUS    TO DL-FILE-STATUS.
058300     DISPLAY ERROR-DISPLAY-LINE.
