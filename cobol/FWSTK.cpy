000100******************************************************************
000200*    COPYLIB:  FWSTK                                             *
000300*    LARGE-HOLDER STAKE LINE -- PASS-THROUGH STORE, NO RULES RUN *
000400*    AGAINST THIS LAYOUT IN THIS RELEASE (SEE FWBATCH MAINT LOG).*
000500*                                                                *
000600*    MAINTENENCE LOG                                             *
000700*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000800*    --------- ------------  ---------------------------------- *
000900*    03/11/88  E. ACKERMAN   ORIGINAL LAYOUT FOR 13D/13G FEED    *
001000*    01/05/99  E. ACKERMAN   Y2K -- FILING DATE CONFIRMED CCYY   *
001100******************************************************************
001200 01  STK-RECORD.
001300     05  STK-ACCESSION-NO           PIC X(20).
001400     05  STK-TICKER                 PIC X(10).
001500     05  STK-FILING-DATE            PIC 9(08).
001600     05  STK-FILING-DATE-R REDEFINES STK-FILING-DATE.
001700         10  STK-FILING-DATE-CCYY   PIC 9(04).
001800         10  STK-FILING-DATE-MM     PIC 9(02).
001900         10  STK-FILING-DATE-DD     PIC 9(02).
002000     05  STK-IS-ACTIVIST            PIC X(01).
002100         88  STK-ACTIVIST-YES           VALUE 'Y'.
002200         88  STK-ACTIVIST-NO            VALUE 'N'.
002300     05  STK-HOLDER-NAME            PIC X(30).
002400     05  STK-AGG-SHARES             PIC 9(13).
002500     05  STK-PCT-OF-CLASS           PIC 9(03)V9(02).
002600     05  FILLER                     PIC X(04).
