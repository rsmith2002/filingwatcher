000100******************************************************************
000200*    COPYLIB:  FWPTBL                                            *
000300*    IN-MEMORY PRICE TABLE -- LOADED ONCE BY FWPRICE FROM THE    *
000400*    PRICES FILE (ALREADY SORTED ASCENDING TICKER/DATE) AND      *
000500*    SEARCHED BY 2000-PRICE-ON-OR-AFTER / 2500-LATEST-PRICE.     *
000600*                                                                *
000700*    MAINTENENCE LOG                                             *
000800*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000900*    --------- ------------  ---------------------------------- *
001000*    04/02/92  D. QUINTERO   ORIGINAL TABLE, 999 ROW LIMIT       *
001100*    11/30/94  D. QUINTERO   RAISED LIMIT TO 99999 ROWS          *
001250*    07/11/07  D. QUINTERO   TKT FW-0218 ADDED A CCYY/MM/DD       *
001260*                            BREAKDOWN OF PRC-DATE -- FWANL       *
001270*                            WANTED A STRAIGHT YEAR COMPARE       *
001280*                            WITHOUT DIVIDING EVERY TIME THROUGH  *
001290*                            THE PRICE TABLE                      *
001300 01  PRC-TABLE-SIZE               PIC S9(05) USAGE IS COMP.
001400 01  PRC-TABLE-INDEX              PIC S9(05) USAGE IS COMP.
001500 01  PRICE-TABLE.
001600     02  TBL-PRC-ENTRY OCCURS 1 TO 99999 TIMES
001700                       DEPENDING ON PRC-TABLE-SIZE
001800                       INDEXED BY PRC-TABLE-IDX.
001900         05  PRC-TICKER               PIC X(10).
002400         05  PRC-DATE                 PIC 9(08).
002420         05  PRC-DATE-R REDEFINES PRC-DATE.
002440             10  TBL-PRC-DATE-CCYY    PIC 9(04).
002460             10  TBL-PRC-DATE-MM      PIC 9(02).
002480             10  TBL-PRC-DATE-DD      PIC 9(02).
002500         05  PRC-CLOSE                PIC 9(07)V9(04).
