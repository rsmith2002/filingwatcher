000100******************************************************************
000200*    COPYLIB:  FWANLR                                            *
000300*    PER-INSIDER ANALYTICS RECORD -- OUTPUT OF FWANL, ONE PER    *
000400*    (TICKER, INSIDER-NAME), FULL FILE REWRITTEN EACH RUN.       *
000500*                                                                *
000600*    MAINTENENCE LOG                                             *
000700*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000800*    --------- ------------  ---------------------------------- *
000900*    04/02/92  D. QUINTERO   ORIGINAL LAYOUT -- WACB/PNL ONLY    *
001000*    09/02/93  E. ACKERMAN   ADDED RETURN WINDOWS 2W/1M/3M/6M    *
001100*    11/30/94  D. QUINTERO   ADDED 1Y/2Y/3Y RETURN WINDOWS       *
001200*    06/14/96  R. OSEI       ADDED PLAN-TRADE PERCENTAGE         *
001300*    01/05/99  E. ACKERMAN   Y2K -- ALL DATE FIELDS CONFIRMED    *
001400*                            CCYY, NO 2-DIGIT YEAR STORED HERE   *
001500*    08/19/03  R. OSEI       TKT FW-0118 ADDED REDEFINED VIEW OF *
001600*                            THE SEVEN RETURN-WINDOW PERCENTAGES *
001700******************************************************************
001800 01  ANL-RECORD.
001900     05  ANL-TICKER                 PIC X(10).
002000     05  ANL-INSIDER-NAME           PIC X(30).
002100     05  ANL-OFFICER-TITLE          PIC X(30).
002200     05  ANL-INSIDER-FLAGS.
002300         10  ANL-IS-DIRECTOR        PIC X(01).
002400         10  ANL-IS-OFFICER         PIC X(01).
002500         10  ANL-IS-TENPCT          PIC X(01).
002600     05  ANL-FIRST-TXN-DATE         PIC 9(08).
002700     05  ANL-LAST-FILING-DATE       PIC 9(08).
002800     05  ANL-ENTRY-PRICE            PIC 9(07)V9(04).
002900     05  ANL-CURRENT-PRICE          PIC 9(07)V9(04).
003000     05  ANL-PCT-SINCE-ENTRY        PIC S9(07)V9(02).
003100     05  ANL-RETURN-WINDOWS.
003200         10  ANL-PCT-2W             PIC S9(07)V9(02).
003300         10  ANL-PCT-1M             PIC S9(07)V9(02).
003400         10  ANL-PCT-3M             PIC S9(07)V9(02).
003500         10  ANL-PCT-6M             PIC S9(07)V9(02).
003600         10  ANL-PCT-1Y             PIC S9(07)V9(02).
003700         10  ANL-PCT-2Y             PIC S9(07)V9(02).
003800         10  ANL-PCT-3Y             PIC S9(07)V9(02).
003900     05  ANL-RETURN-WINDOWS-R REDEFINES ANL-RETURN-WINDOWS.
004000         10  ANL-PCT-WINDOW         OCCURS 7 TIMES
004100                                    PIC S9(07)V9(02).
004200     05  ANL-LAST-SHARES            PIC 9(11).
004300     05  ANL-POSITION-VALUE         PIC 9(13)V9(02).
004400     05  ANL-N-BUYS                 PIC 9(05).
004500     05  ANL-BUY-SHARES             PIC 9(11).
004600     05  ANL-BUY-COST               PIC 9(13)V9(02).
004700     05  ANL-BUY-WACB               PIC 9(07)V9(04).
004800     05  ANL-UNREALIZED-PCT         PIC S9(07)V9(02).
004900     05  ANL-UNREALIZED-USD         PIC S9(13)V9(02).
005000     05  ANL-N-SELLS                PIC 9(05).
005100     05  ANL-SELL-SHARES            PIC 9(11).
005200     05  ANL-SELL-PROCEEDS          PIC 9(13)V9(02).
005300     05  ANL-AVG-SELL-PRICE         PIC 9(07)V9(04).
005400     05  ANL-REALIZED-PCT           PIC S9(07)V9(02).
005500     05  ANL-AWARD-SHARES           PIC 9(11).
005600     05  ANL-AWARD-VALUE            PIC 9(13)V9(02).
005700     05  ANL-NET-SHARES             PIC S9(11).
005800     05  ANL-PCT-PLAN               PIC 9(03)V9(02).
005900     05  FILLER                     PIC X(02).
