000100******************************************************************
000200*    PROGRAM NAME:    FWBATCH                                    *
000300*    ORIGINAL AUTHOR: D. QUINTERO                                *
000400*                                                                *
000500*    MAINTENENCE LOG                                             *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000700*    --------- ------------  ---------------------------------- *
000800*    04/02/92  D. QUINTERO   CREATED -- NIGHTLY MAIN LINE, LOADS *
000900*                            THE CLAIMANT CSV FEEDS AND DRIVES   *
001000*                            THE VSAM REWRITE                   *
001100*    09/02/93  E. ACKERMAN   ADDED RUN-AUDIT TRAILER RECORD SO   *
001200*                            OPERATIONS DOES NOT HAVE TO SCRAPE  *
001300*                            THE JOB LOG FOR COUNTS               *
001400*    11/30/94  D. QUINTERO   RAISED IN-MEMORY TABLE LIMITS TO    *
001500*                            99999 ROWS ACROSS THE BOARD         *
001600*    06/14/96  R. OSEI       SPLIT DEDUP LOGIC OUT TO ITS OWN    *
001700*                            PARAGRAPH RANGE, TWO FEEDS NOW      *
001800*                            SHARE THE SAME ACCESSION-NO KEY     *
001900*    01/05/99  E. ACKERMAN   Y2K -- ACCEPT FROM DATE YYYYMMDD,   *
002000*                            ALL WINDOW ARITHMETIC NOW FULL CCYY *
002100*    08/19/03  R. OSEI       TKT FW-0118 REWROTE MAIN LINE AS    *
002200*                            THE INSIDER FILING WATCHER NIGHTLY *
002300*                            BATCH -- LOADS TXNIN/STKIN AGAINST *
002400*                            THE MASTER STORES, DRIVES FWFLAG   *
002500*                            AND FWANL, WRITES THE RUN RECORD   *
002600*    09/03/03  R. OSEI       TKT FW-0122 WINDOW START NOW PULLS  *
002700*                            OFF THE LAST SUCCESS RUN, NOT JUST *
002800*                            THE PRIOR CALENDAR RUN DATE         *
002900*    10/14/03  E. ACKERMAN   TKT FW-0130 GUARD AGAINST A MISSING *
003000*                            RUNLOG ON THE VERY FIRST RUN        *
003050*    07/11/07  D. QUINTERO   TKT FW-0218 DROPPED C01/TOP-OF-FORM -*
003060*                            THIS PROGRAM OWNS NO PRINTER FILE -- *
003070*                            UPSI-0 NOW GATES A TRACE DISPLAY AT  *
003080*                            MAIN-LINE ENTRY/EXIT                 *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  FWBATCH.
003400 AUTHOR.        D. QUINTERO.
003500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
003600 DATE-WRITTEN.  04/02/92.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     UPSI-0 IS FWB-TRACE-SWITCH
004550         ON  STATUS IS WS-TRACE-SWITCH-ON
004600         OFF STATUS IS WS-TRACE-SWITCH-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TXNIN-FILE ASSIGN TO TXNINDD
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE  IS SEQUENTIAL
005200         FILE STATUS  IS WS-TXNIN-FILE-STATUS.
005300     SELECT TXNMST-FILE ASSIGN TO TXNMSTDD
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE  IS SEQUENTIAL
005600         FILE STATUS  IS WS-TXNMST-FILE-STATUS.
005700     SELECT STKIN-FILE ASSIGN TO STKINDD
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE  IS SEQUENTIAL
006000         FILE STATUS  IS WS-STKIN-FILE-STATUS.
006100     SELECT STKMST-FILE ASSIGN TO STKMSTDD
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE  IS SEQUENTIAL
006400         FILE STATUS  IS WS-STKMST-FILE-STATUS.
006500     SELECT RUNLOG-FILE ASSIGN TO RUNLOGDD
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE  IS SEQUENTIAL
006800         FILE STATUS  IS WS-RUNLOG-FILE-STATUS.
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300 FD  TXNIN-FILE
007400     RECORDING MODE IS F.
007500     COPY FWTXN.
007600******************************************************************
007700 FD  TXNMST-FILE
007800     RECORDING MODE IS F.
007900     COPY FWTXN REPLACING ==TXN-RECORD== BY ==TXNM-RECORD==.
008000******************************************************************
008100 FD  STKIN-FILE
008200     RECORDING MODE IS F.
008300     COPY FWSTK.
008400******************************************************************
008500 FD  STKMST-FILE
008600     RECORDING MODE IS F.
008700     COPY FWSTK REPLACING ==STK-RECORD== BY ==STKM-RECORD==.
008800******************************************************************
008900 FD  RUNLOG-FILE
009000     RECORDING MODE IS F.
009100     COPY FWRUN.
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009600     05  WS-TXNIN-FILE-STATUS     PIC X(02) VALUE '00'.
009700         88  WS-TXNIN-FILE-OK         VALUE '00'.
009800         88  WS-TXNIN-NOT-FOUND       VALUE '35'.
009900     05  WS-TXNMST-FILE-STATUS    PIC X(02) VALUE '00'.
010000         88  WS-TXNMST-FILE-OK        VALUE '00'.
010100         88  WS-TXNMST-NOT-FOUND      VALUE '35'.
010200     05  WS-STKIN-FILE-STATUS     PIC X(02) VALUE '00'.
010300         88  WS-STKIN-FILE-OK         VALUE '00'.
010400         88  WS-STKIN-NOT-FOUND       VALUE '35'.
010500     05  WS-STKMST-FILE-STATUS    PIC X(02) VALUE '00'.
010600         88  WS-STKMST-FILE-OK        VALUE '00'.
010700         88  WS-STKMST-NOT-FOUND      VALUE '35'.
010800     05  WS-RUNLOG-FILE-STATUS    PIC X(02) VALUE '00'.
010900         88  WS-RUNLOG-FILE-OK        VALUE '00'.
011000         88  WS-RUNLOG-NOT-FOUND      VALUE '35'.
011100     05  WS-TXNIN-EOF-SW          PIC X(01) VALUE 'N'.
011200         88  WS-TXNIN-EOF             VALUE 'Y'.
011210     05  WS-TXNMST-EOF-SW         PIC X(01) VALUE 'N'.
011220         88  WS-TXNMST-EOF            VALUE 'Y'.
011300     05  WS-STKIN-EOF-SW          PIC X(01) VALUE 'N'.
011400         88  WS-STKIN-EOF             VALUE 'Y'.
011410     05  WS-STKMST-EOF-SW         PIC X(01) VALUE 'N'.
011420         88  WS-STKMST-EOF            VALUE 'Y'.
011500     05  WS-RUNLOG-EOF-SW         PIC X(01) VALUE 'N'.
011600         88  WS-RUNLOG-EOF            VALUE 'Y'.
011700     05  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.
011800         88  WS-DUP-FOUND             VALUE 'Y'.
011900     05  WS-STEP-ERROR-SW         PIC X(01) VALUE 'N'.
012000         88  WS-STEP-ERROR            VALUE 'Y'.
012100     05  WS-FOUND-SUCCESS-SW      PIC X(01) VALUE 'N'.
012200         88  WS-FOUND-SUCCESS         VALUE 'Y'.
012950     05  FILLER                   PIC X(04).
013000******************************************************************
013010*    07/11/07  D. QUINTERO   TKT FW-0216 PULLED THE LOOP/SUBSCRIPT *
013020*                            COUNTERS OUT OF THE MISC GROUP --     *
013030*                            SHOP PRACTICE IS A STANDALONE 77-     *
013040*                            LEVEL FOR A SCALAR THAT ISN'T PART    *
013050*                            OF A RECORD-SHAPED GROUP               *
013060******************************************************************
013070 77  WS-TI                        PIC S9(05) COMP VALUE 0.
013080 77  WS-SI                        PIC S9(05) COMP VALUE 0.
013090 77  WS-TICKER-IDX                PIC S9(05) COMP VALUE 0.
013110 77  WS-TICKER-COUNT              PIC S9(05) COMP VALUE 0.
013120 77  WS-NEW-TXN-ROWS              PIC 9(07) COMP VALUE 0.
013130 77  WS-NEW-STAKE-ROWS            PIC 9(07) COMP VALUE 0.
013140 77  WS-ANALYTICS-CNT-TOTAL       PIC 9(07) COMP VALUE 0.
013142******************************************************************
013144*    07/11/07  D. QUINTERO   TKT FW-0218 WS-TRACE-SW GATES THE    *
013146*                            UPSI-0 TRACE DISPLAY -- SEE THE      *
013148*                            SPECIAL-NAMES CHANGE-LOG NOTE ABOVE   *
013150******************************************************************
013152 77  WS-TRACE-SW                  PIC X(01) VALUE 'N'.
013154     88  WS-TRACE-ON                  VALUE 'Y'.
013156******************************************************************
013160 01  WS-RUN-DATE-FIELDS.
013200     05  WS-RUN-DATE              PIC 9(08) VALUE 0.
013300     05  WS-LAST-SUCCESS-DATE     PIC 9(08) VALUE 0.
013400     05  WS-WINDOW-START          PIC 9(08) VALUE 0.
013500     05  WS-WINDOW-START-R REDEFINES WS-WINDOW-START.
013600         10  WS-WINDOW-CCYY       PIC 9(04).
013700         10  WS-WINDOW-MM         PIC 9(02).
013800         10  WS-WINDOW-DD         PIC 9(02).
013900     05  FILLER                   PIC X(08).
014000******************************************************************
014500 01  WS-FWD-PARMS.
014600     05  WS-FWD-DAY-OFFSET        PIC S9(05) VALUE 0.
014700     05  WS-FWD-RESULT-SW         PIC X(01) VALUE 'N'.
014800         88  WS-FWD-DATE-OK           VALUE 'Y'.
014900     05  FILLER                   PIC X(05).
015000******************************************************************
015100 COPY FWDATE.
015200******************************************************************
015300 COPY FWTTBL.
015400******************************************************************
015500 COPY FWPTBL.
015600******************************************************************
015700 01  STK-MASTER-TABLE.
015800     02  TBL-STK-ENTRY OCCURS 1 TO 99999 TIMES
015900                       DEPENDING ON WS-STK-TABLE-SIZE
016000                       INDEXED BY WS-STK-TABLE-IDX.
016100         05  STK-ACCESSION-NO        PIC X(20).
016200         05  STK-TICKER              PIC X(10).
016300         05  STK-FILING-DATE         PIC 9(08).
016400         05  STK-IS-ACTIVIST         PIC X(01).
016500         05  STK-HOLDER-NAME         PIC X(30).
016600         05  STK-AGG-SHARES          PIC 9(13).
016700         05  STK-PCT-OF-CLASS        PIC 9(03)V9(02).
016800 01  WS-STK-TABLE-CTL.
016900     05  WS-STK-TABLE-SIZE        PIC S9(05) COMP VALUE 0.
017000     05  FILLER                   PIC X(03).
017100******************************************************************
017200 01  WS-TICKER-LIST-TABLE.
017300     05  WS-TICKER-ENTRY OCCURS 500 TIMES
017400                         INDEXED BY WS-TICKER-TBL-IDX.
017500         10  WS-TICKER-NAME          PIC X(10).
017600     05  FILLER                   PIC X(04).
017700******************************************************************
017800 01  FWF-PARMS.
017900     05  FWF-NEW-ROW-FROM         PIC S9(05) COMP VALUE 0.
018000     05  FWF-NEW-ROW-TO           PIC S9(05) COMP VALUE 0.
018100     05  FWF-RUN-DATE             PIC 9(08) VALUE 0.
018200     05  FWF-FLAGS-RAISED-CNT     PIC 9(05) COMP VALUE 0.
018300     05  FILLER                   PIC X(03).
018400******************************************************************
018500 01  FWA-PARMS.
018600     05  FWA-TICKER               PIC X(10).
018700     05  FWA-ANALYTICS-CNT        PIC 9(07) COMP VALUE 0.
018800     05  FILLER                   PIC X(07).
018900******************************************************************
019000 01  RUN-DISPLAY-LINES.
019100     05  RDL-LINE-1.
019200         10  FILLER               PIC X(20) VALUE
019300             'FWBATCH RUN SUMMARY '.
019400         10  RDL-RUN-DATE         PIC 9(08).
019500     05  RDL-LINE-2.
019600         10  FILLER               PIC X(20) VALUE
019700             'WINDOW START ...... '.
019800         10  RDL-WINDOW-START     PIC 9(08).
019900     05  RDL-LINE-3.
020000         10  FILLER               PIC X(20) VALUE
020100             'COMPANIES PROCESSED '.
020200         10  RDL-COMPANIES        PIC ZZ9.
020300     05  RDL-LINE-4.
020400         10  FILLER               PIC X(20) VALUE
020500             'NEW TXN ROWS ....... '.
020600         10  RDL-NEW-TXN-ROWS     PIC ZZZZZZ9.
020700     05  RDL-LINE-5.
020800         10  FILLER               PIC X(20) VALUE
020900             'NEW STAKE ROWS ..... '.
021000         10  RDL-NEW-STAKE-ROWS   PIC ZZZZZZ9.
021100     05  RDL-LINE-6.
021200         10  FILLER               PIC X(20) VALUE
021300             'ANALYTICS WRITTEN .. '.
021400         10  RDL-ANALYTICS-CNT    PIC ZZZZZZ9.
021500     05  RDL-LINE-7.
021600         10  FILLER               PIC X(20) VALUE
021700             'FLAGS RAISED ....... '.
021800         10  RDL-FLAGS-CNT        PIC ZZZZ9.
021900     05  RDL-LINE-8.
022000         10  FILLER               PIC X(20) VALUE
022100             'RUN STATUS ......... '.
022200         10  RDL-RUN-STATUS       PIC X(08).
022300******************************************************************
022400 01  ERROR-DISPLAY-LINE.
022500     05  FILLER                PIC X(23) VALUE
022600             ' *** ERROR DURING FILE '.
022700     05  DL-ERROR-REASON       PIC X(07) VALUE SPACE.
022800     05  FILLER                PIC X(18) VALUE
022900             ' FILE STATUS IS : '.
023000     05  DL-FILE-STATUS        PIC X(02).
023100     05  FILLER                PIC X(05) VALUE ' *** '.
023200******************************************************************
023300 LINKAGE SECTION.
023400******************************************************************
023500 PROCEDURE DIVISION.
023600******************************************************************
023700 0000-MAIN-ROUTINE.
023800*-----------------------------------------------------------------*
023810*    07/11/07  D. QUINTERO   TKT FW-0218 TRACE DISPLAY WIRED IN -- *
023820*                            SEE THE CHANGE-LOG NOTE ABOVE THE     *
023830*                            HEADER                                 *
023840*-----------------------------------------------------------------*
023850     IF WS-TRACE-SWITCH-ON
023860         MOVE 'Y'                 TO WS-TRACE-SW
023870     ELSE
023880         MOVE 'N'                 TO WS-TRACE-SW.
023890     IF WS-TRACE-ON
023895         DISPLAY 'FWBATCH MAIN-LINE STARTING'.
023900     PERFORM 0100-INITIALIZE.
024000     PERFORM 1000-DETERMINE-WINDOW-START.
024100     PERFORM 2000-LOAD-TRANSACTIONS THRU 2090-LOAD-TRANSACTIONS-EXIT.
024200     PERFORM 2500-LOAD-STAKES THRU 2590-LOAD-STAKES-EXIT.
024300     PERFORM 3000-RUN-FLAG-ENGINE.
024400     PERFORM 4000-RUN-ANALYTICS-ENGINE.
024500     PERFORM 5000-WRITE-RUN-RECORD.
024600     PERFORM 5100-DISPLAY-RUN-SUMMARY.
024650     IF WS-TRACE-ON
024660         DISPLAY 'FWBATCH MAIN-LINE COMPLETE, RUN-DATE '
024670             WS-RUN-DATE.
024700     GOBACK.
024800******************************************************************
024900 0100-INITIALIZE.
025000*-----------------------------------------------------------------*
025100     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
025200     MOVE WS-TODAY-CCYYMMDD   TO WS-RUN-DATE.
025300     MOVE 0                   TO TXN-TABLE-SIZE.
025400     MOVE 0                   TO WS-STK-TABLE-SIZE.
025500     MOVE 0                   TO PRC-TABLE-SIZE.
025600     MOVE 0                   TO WS-NEW-TXN-ROWS.
025700     MOVE 0                   TO WS-NEW-STAKE-ROWS.
025800     MOVE 0                   TO WS-ANALYTICS-CNT-TOTAL.
025900     MOVE 0                   TO FWF-FLAGS-RAISED-CNT.
026000     MOVE 'N'                 TO WS-DUP-FOUND-SW.
026100     MOVE 'N'                 TO WS-STEP-ERROR-SW.
026200******************************************************************
026300 1000-DETERMINE-WINDOW-START.
026400*-----------------------------------------------------------------*
026500     PERFORM 1100-FIND-LAST-SUCCESS-RUN.
026600     IF WS-FOUND-SUCCESS
026700         MOVE -2                  TO WS-FWD-DAY-OFFSET
026800         CALL 'FWDCALC' USING WS-LAST-SUCCESS-DATE, WS-FWD-DAY-OFFSET,
026900             WS-WINDOW-START, WS-FWD-RESULT-SW
027000     ELSE
027100         MOVE -30                 TO WS-FWD-DAY-OFFSET
027200         CALL 'FWDCALC' USING WS-RUN-DATE, WS-FWD-DAY-OFFSET,
027300             WS-WINDOW-START, WS-FWD-RESULT-SW.
027400     IF NOT WS-FWD-DATE-OK
027500         MOVE WS-RUN-DATE         TO WS-WINDOW-START.
027600******************************************************************
027700 1100-FIND-LAST-SUCCESS-RUN.
027800*-----------------------------------------------------------------*
027900     MOVE 0                   TO WS-LAST-SUCCESS-DATE.
028000     MOVE 'N'                 TO WS-RUNLOG-EOF-SW.
028100     OPEN INPUT RUNLOG-FILE.
028200     IF WS-RUNLOG-FILE-OK
028300         PERFORM 1110-SCAN-ONE-RUNLOG-RECORD
028400             UNTIL WS-RUNLOG-EOF
028500         CLOSE RUNLOG-FILE
028600     ELSE
028700         IF WS-RUNLOG-NOT-FOUND
028800             CONTINUE
028900         ELSE
029000             MOVE 'OPEN'          TO DL-ERROR-REASON
029050            MOVE WS-RUNLOG-FILE-STATUS TO DL-FILE-STATUS
029100             PERFORM 9900-LOG-FILE-ERROR.
029200******************************************************************
029300 1110-SCAN-ONE-RUNLOG-RECORD.
029400*-----------------------------------------------------------------*
029500     READ RUNLOG-FILE
029600         AT END
029700             SET WS-RUNLOG-EOF TO TRUE
029800         NOT AT END
029900             IF RUN-STATUS-SUCCESS
030000               AND RUN-DATE > WS-LAST-SUCCESS-DATE
030100                 MOVE RUN-DATE    TO WS-LAST-SUCCESS-DATE
030200                 SET WS-FOUND-SUCCESS TO TRUE.
030300******************************************************************
030400 2000-LOAD-TRANSACTIONS.
030500*-----------------------------------------------------------------*
030600     PERFORM 2005-LOAD-EXISTING-TXN-MASTER.
030700     MOVE TXN-TABLE-SIZE      TO FWF-NEW-ROW-FROM.
030800     ADD 1                    TO FWF-NEW-ROW-FROM.
030900     OPEN INPUT TXNIN-FILE.
031000     IF WS-TXNIN-FILE-OK
031100         PERFORM 2010-READ-ONE-NEW-TXN
031200             UNTIL WS-TXNIN-EOF
031300         CLOSE TXNIN-FILE
031400     ELSE
031500         MOVE 'OPEN'              TO DL-ERROR-REASON
031550            MOVE WS-TXNIN-FILE-STATUS TO DL-FILE-STATUS
031600         PERFORM 9900-LOG-FILE-ERROR.
031700     MOVE TXN-TABLE-SIZE      TO FWF-NEW-ROW-TO.
031800     PERFORM 2080-REWRITE-TXN-MASTER.
031900     GO TO 2090-LOAD-TRANSACTIONS-EXIT.
032000******************************************************************
032100 2005-LOAD-EXISTING-TXN-MASTER.
032200*-----------------------------------------------------------------*
032300     OPEN INPUT TXNMST-FILE.
032400     IF WS-TXNMST-FILE-OK
032500         PERFORM 2007-READ-ONE-MASTER-TXN
032600             UNTIL WS-TXNMST-EOF
032700         CLOSE TXNMST-FILE
032800     ELSE
033000         IF WS-TXNMST-NOT-FOUND
033100             CONTINUE
033200         ELSE
033300             MOVE 'OPEN'          TO DL-ERROR-REASON
033350            MOVE WS-TXNMST-FILE-STATUS TO DL-FILE-STATUS
033400             PERFORM 9900-LOG-FILE-ERROR.
033500******************************************************************
033600 2007-READ-ONE-MASTER-TXN.
033700*-----------------------------------------------------------------*
033800     READ TXNMST-FILE
033900         AT END
034000             SET WS-TXNMST-EOF TO TRUE
034100         NOT AT END
034200             ADD 1                TO TXN-TABLE-SIZE
034300             SET TXN-TABLE-IDX    TO TXN-TABLE-SIZE
034400             MOVE CORRESPONDING TXNM-RECORD
034500                                  TO TBL-TXN-ENTRY (TXN-TABLE-IDX)
034600             SET TBL-NOT-NEW-THIS-RUN OF TBL-TXN-ENTRY
034700                                  (TXN-TABLE-IDX) TO TRUE.
034800******************************************************************
034900 2010-READ-ONE-NEW-TXN.
035000*-----------------------------------------------------------------*
035100     READ TXNIN-FILE
035200         AT END
035300             SET WS-TXNIN-EOF TO TRUE
035400         NOT AT END
035500             PERFORM 2020-CHECK-DUPLICATE-TXN
035600             IF NOT WS-DUP-FOUND
035700                 PERFORM 2030-APPEND-NEW-TXN.
035800******************************************************************
035900 2020-CHECK-DUPLICATE-TXN.
036000*-----------------------------------------------------------------*
036100     MOVE 'N'                 TO WS-DUP-FOUND-SW.
036200     SET WS-TI TO 1.
036300     PERFORM 2025-COMPARE-ONE-MASTER-ROW
036400         VARYING WS-TI FROM 1 BY 1
036500         UNTIL WS-TI > TXN-TABLE-SIZE
036600             OR WS-DUP-FOUND.
036700******************************************************************
037000 2025-COMPARE-ONE-MASTER-ROW.
037100*-----------------------------------------------------------------*
037200     IF TXN-ACCESSION-NO OF TBL-TXN-ENTRY (WS-TI)
037300             = TXN-ACCESSION-NO OF TXN-RECORD
037400         SET WS-DUP-FOUND-SW  TO TRUE.
037500******************************************************************
037600 2030-APPEND-NEW-TXN.
037700*-----------------------------------------------------------------*
037800     ADD 1                    TO TXN-TABLE-SIZE.
037900     SET TXN-TABLE-IDX        TO TXN-TABLE-SIZE.
038000     MOVE CORRESPONDING TXN-RECORD
038100                              TO TBL-TXN-ENTRY (TXN-TABLE-IDX).
038200     PERFORM 2040-COMPUTE-TXN-VALUE.
038300     SET TBL-NEW-THIS-RUN OF TBL-TXN-ENTRY
038400                              (TXN-TABLE-IDX) TO TRUE.
038500     ADD 1                    TO WS-NEW-TXN-ROWS.
038600******************************************************************
038700 2040-COMPUTE-TXN-VALUE.
038800*-----------------------------------------------------------------*
038900     IF TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX) NOT = 0
039000       AND TXN-PRICE OF TBL-TXN-ENTRY (TXN-TABLE-IDX) NOT = 0
039100         COMPUTE TXN-VALUE OF TBL-TXN-ENTRY (TXN-TABLE-IDX) ROUNDED =
039200             TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
039300             * TXN-PRICE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
039400     ELSE
039500         MOVE 0 TO TXN-VALUE OF TBL-TXN-ENTRY (TXN-TABLE-IDX).
039600******************************************************************
039700 2080-REWRITE-TXN-MASTER.
039800*-----------------------------------------------------------------*
039900     OPEN OUTPUT TXNMST-FILE.
040000     IF WS-TXNMST-FILE-OK
040100         PERFORM 2085-WRITE-ONE-MASTER-TXN
040200             VARYING TXN-TABLE-IDX FROM 1 BY 1
040300             UNTIL TXN-TABLE-IDX > TXN-TABLE-SIZE
040400         CLOSE TXNMST-FILE
040500     ELSE
040600         MOVE 'REWRITE'           TO DL-ERROR-REASON
040650            MOVE WS-TXNMST-FILE-STATUS TO DL-FILE-STATUS
040700         PERFORM 9900-LOG-FILE-ERROR.
040800******************************************************************
040900 2085-WRITE-ONE-MASTER-TXN.
041000*-----------------------------------------------------------------*
041100     MOVE CORRESPONDING TBL-TXN-ENTRY (TXN-TABLE-IDX)
041200                              TO TXNM-RECORD.
041300     WRITE TXNM-RECORD.
041400******************************************************************
041500 2090-LOAD-TRANSACTIONS-EXIT.
041600*-----------------------------------------------------------------*
041700     EXIT.
041800******************************************************************
041900 2500-LOAD-STAKES.
042000*-----------------------------------------------------------------*
042100     PERFORM 2505-LOAD-EXISTING-STK-MASTER.
042200     OPEN INPUT STKIN-FILE.
042300     IF WS-STKIN-FILE-OK
042400         PERFORM 2510-READ-ONE-NEW-STK
042500             UNTIL WS-STKIN-EOF
042600         CLOSE STKIN-FILE
042700     ELSE
042800         MOVE 'OPEN'              TO DL-ERROR-REASON
042850            MOVE WS-STKIN-FILE-STATUS TO DL-FILE-STATUS
042900         PERFORM 9900-LOG-FILE-ERROR.
043000     PERFORM 2580-REWRITE-STK-MASTER.
043100     GO TO 2590-LOAD-STAKES-EXIT.
043200******************************************************************
043300 2505-LOAD-EXISTING-STK-MASTER.
043400*-----------------------------------------------------------------*
043500     OPEN INPUT STKMST-FILE.
043600     IF WS-STKMST-FILE-OK
043700         PERFORM 2507-READ-ONE-MASTER-STK
043800             UNTIL WS-STKMST-EOF
043900         CLOSE STKMST-FILE
044100     ELSE
044200         IF WS-STKMST-NOT-FOUND
044300             CONTINUE
044400         ELSE
044500             MOVE 'OPEN'          TO DL-ERROR-REASON
044550            MOVE WS-STKMST-FILE-STATUS TO DL-FILE-STATUS
044600             PERFORM 9900-LOG-FILE-ERROR.
044700******************************************************************
044800 2507-READ-ONE-MASTER-STK.
044900*-----------------------------------------------------------------*
045000     READ STKMST-FILE
045100         AT END
045200             SET WS-STKMST-EOF TO TRUE
045300         NOT AT END
045400             ADD 1                TO WS-STK-TABLE-SIZE
045500             SET WS-STK-TABLE-IDX TO WS-STK-TABLE-SIZE
045600             MOVE CORRESPONDING STKM-RECORD
045700                                  TO TBL-STK-ENTRY
045800                                        (WS-STK-TABLE-IDX).
045900******************************************************************
046000 2510-READ-ONE-NEW-STK.
046100*-----------------------------------------------------------------*
046200     READ STKIN-FILE
046300         AT END
046400             SET WS-STKIN-EOF TO TRUE
046500         NOT AT END
046600             PERFORM 2520-CHECK-DUPLICATE-STK
046700             IF NOT WS-DUP-FOUND
046800                 PERFORM 2530-APPEND-NEW-STK.
046900******************************************************************
047000 2520-CHECK-DUPLICATE-STK.
047100*-----------------------------------------------------------------*
047200     MOVE 'N'                 TO WS-DUP-FOUND-SW.
047300     SET WS-SI TO 1.
047400     PERFORM 2525-COMPARE-ONE-STK-ROW
047500         VARYING WS-SI FROM 1 BY 1
047600         UNTIL WS-SI > WS-STK-TABLE-SIZE
047700             OR WS-DUP-FOUND.
047800******************************************************************
048000 2525-COMPARE-ONE-STK-ROW.
048100*-----------------------------------------------------------------*
048200     IF STK-ACCESSION-NO OF TBL-STK-ENTRY (WS-SI)
048300             = STK-ACCESSION-NO OF STK-RECORD
048400         SET WS-DUP-FOUND-SW  TO TRUE.
048500******************************************************************
048600 2530-APPEND-NEW-STK.
048700*-----------------------------------------------------------------*
048800     ADD 1                    TO WS-STK-TABLE-SIZE.
048900     SET WS-STK-TABLE-IDX     TO WS-STK-TABLE-SIZE.
049000     MOVE CORRESPONDING STK-RECORD
049100                              TO TBL-STK-ENTRY (WS-STK-TABLE-IDX).
049200     ADD 1                    TO WS-NEW-STAKE-ROWS.
049300******************************************************************
049400 2580-REWRITE-STK-MASTER.
049500*-----------------------------------------------------------------*
049600     OPEN OUTPUT STKMST-FILE.
049700     IF WS-STKMST-FILE-OK
049800         PERFORM 2585-WRITE-ONE-MASTER-STK
049900             VARYING WS-STK-TABLE-IDX FROM 1 BY 1
050000             UNTIL WS-STK-TABLE-IDX > WS-STK-TABLE-SIZE
050100         CLOSE STKMST-FILE
050200     ELSE
050300         MOVE 'REWRITE'           TO DL-ERROR-REASON
050350            MOVE WS-STKMST-FILE-STATUS TO DL-FILE-STATUS
050400         PERFORM 9900-LOG-FILE-ERROR.
050500******************************************************************
050600 2585-WRITE-ONE-MASTER-STK.
050700*-----------------------------------------------------------------*
050800     MOVE CORRESPONDING TBL-STK-ENTRY (WS-STK-TABLE-IDX)
050900                              TO STKM-RECORD.
051000     WRITE STKM-RECORD.
051100******************************************************************
051200 2590-LOAD-STAKES-EXIT.
051300*-----------------------------------------------------------------*
051400     EXIT.
051500******************************************************************
051600 3000-RUN-FLAG-ENGINE.
051700*-----------------------------------------------------------------*
051800     MOVE WS-RUN-DATE         TO FWF-RUN-DATE.
051900     MOVE 0                   TO FWF-FLAGS-RAISED-CNT.
052000     IF FWF-NEW-ROW-FROM > TXN-TABLE-SIZE
052100         MOVE TXN-TABLE-SIZE      TO FWF-NEW-ROW-TO
052200     END-IF.
052300     CALL 'FWFLAG' USING TXN-TABLE-SIZE, TXN-TABLE-INDEX,
052400         TXN-MASTER-TABLE, FWF-NEW-ROW-FROM, FWF-NEW-ROW-TO,
052500         FWF-RUN-DATE, FWF-FLAGS-RAISED-CNT,
052600         PRC-TABLE-SIZE, PRC-TABLE-INDEX.
052700******************************************************************
052800 4000-RUN-ANALYTICS-ENGINE.
052900*-----------------------------------------------------------------*
053000     PERFORM 4010-BUILD-TICKER-LIST.
053100     MOVE 0                   TO WS-ANALYTICS-CNT-TOTAL.
053200     PERFORM 4050-PROCESS-ONE-TICKER
053300         VARYING WS-TICKER-IDX FROM 1 BY 1
053400         UNTIL WS-TICKER-IDX > WS-TICKER-COUNT.
053500******************************************************************
053600 4010-BUILD-TICKER-LIST.
053700*-----------------------------------------------------------------*
053800     MOVE 0                   TO WS-TICKER-COUNT.
053900     SET WS-TI TO 1.
054000     PERFORM 4020-CONSIDER-ONE-TXN-TICKER
054100         VARYING WS-TI FROM 1 BY 1
054200         UNTIL WS-TI > TXN-TABLE-SIZE.
054300******************************************************************
054400 4020-CONSIDER-ONE-TXN-TICKER.
054500*-----------------------------------------------------------------*
054600     MOVE 'N'                 TO WS-DUP-FOUND-SW.
054700     SET WS-TICKER-IDX TO 1.
054800     PERFORM 4030-COMPARE-ONE-TICKER-ROW
054900         VARYING WS-TICKER-IDX FROM 1 BY 1
055000         UNTIL WS-TICKER-IDX > WS-TICKER-COUNT
055100             OR WS-DUP-FOUND.
055200     IF NOT WS-DUP-FOUND
055300         ADD 1                TO WS-TICKER-COUNT
055400         MOVE TXN-TICKER OF TBL-TXN-ENTRY (WS-TI)
055500                              TO WS-TICKER-NAME (WS-TICKER-COUNT).
055600******************************************************************
055700 4030-COMPARE-ONE-TICKER-ROW.
055800*-----------------------------------------------------------------*
055900     IF WS-TICKER-NAME (WS-TICKER-IDX)
056000             = TXN-TICKER OF TBL-TXN-ENTRY (WS-TI)
056100         SET WS-DUP-FOUND-SW  TO TRUE.
056200******************************************************************
056300 4050-PROCESS-ONE-TICKER.
056400*-----------------------------------------------------------------*
056500     MOVE WS-TICKER-NAME (WS-TICKER-IDX) TO FWA-TICKER.
056600     MOVE 0                   TO FWA-ANALYTICS-CNT.
056700     CALL 'FWANL' USING TXN-TABLE-SIZE, TXN-TABLE-INDEX,
056800         TXN-MASTER-TABLE, FWA-TICKER, FWA-ANALYTICS-CNT,
056900         PRC-TABLE-SIZE, PRC-TABLE-INDEX.
057000     ADD FWA-ANALYTICS-CNT    TO WS-ANALYTICS-CNT-TOTAL.
057100******************************************************************
057200 5000-WRITE-RUN-RECORD.
057300*-----------------------------------------------------------------*
057400     MOVE WS-RUN-DATE         TO RUN-DATE.
057500     MOVE WS-WINDOW-START     TO RUN-WINDOW-START.
057600     MOVE WS-TICKER-COUNT     TO RUN-COMPANIES.
057700     MOVE WS-NEW-TXN-ROWS     TO RUN-NEW-TXN-ROWS.
057800     MOVE WS-NEW-STAKE-ROWS   TO RUN-NEW-STAKE-ROWS.
057900     MOVE WS-ANALYTICS-CNT-TOTAL TO RUN-ANALYTICS-CNT.
058000     MOVE FWF-FLAGS-RAISED-CNT   TO RUN-FLAGS-CNT.
058100     MOVE SPACE               TO RUN-STATUS.
058200     IF WS-STEP-ERROR
058300         SET RUN-STATUS-PARTIAL  TO TRUE
058400     ELSE
058500         SET RUN-STATUS-SUCCESS  TO TRUE.
058600     OPEN EXTEND RUNLOG-FILE.
058700     IF NOT WS-RUNLOG-FILE-OK
058800         OPEN OUTPUT RUNLOG-FILE.
058900     IF WS-RUNLOG-FILE-OK
059000         WRITE RUN-RECORD
059100         CLOSE RUNLOG-FILE
059200     ELSE
059300         MOVE 'APPEND'            TO DL-ERROR-REASON
059350            MOVE WS-RUNLOG-FILE-STATUS TO DL-FILE-STATUS
059400         PERFORM 9900-LOG-FILE-ERROR.
059500******************************************************************
059600 5100-DISPLAY-RUN-SUMMARY.
059700*-----------------------------------------------------------------*
059800     MOVE RUN-DATE            TO RDL-RUN-DATE.
059900     MOVE RUN-WINDOW-START    TO RDL-WINDOW-START.
060000     MOVE RUN-COMPANIES       TO RDL-COMPANIES.
060100     MOVE RUN-NEW-TXN-ROWS    TO RDL-NEW-TXN-ROWS.
060200     MOVE RUN-NEW-STAKE-ROWS  TO RDL-NEW-STAKE-ROWS.
060300     MOVE RUN-ANALYTICS-CNT   TO RDL-ANALYTICS-CNT.
060400     MOVE RUN-FLAGS-CNT       TO RDL-FLAGS-CNT.
060500     MOVE RUN-STATUS          TO RDL-RUN-STATUS.
060600     DISPLAY RDL-LINE-1.
060700     DISPLAY RDL-LINE-2.
060800     DISPLAY RDL-LINE-3.
060900     DISPLAY RDL-LINE-4.
061000     DISPLAY RDL-LINE-5.
061100     DISPLAY RDL-LINE-6.
061200     DISPLAY RDL-LINE-7.
061300     DISPLAY RDL-LINE-8.
061400******************************************************************
061500 9900-LOG-FILE-ERROR.
061600*-----------------------------------------------------------------*
061700*    CALLER HAS ALREADY MOVED THE FAILING FILE'S STATUS INTO       *
061800*    DL-FILE-STATUS AND A ONE-WORD REASON INTO DL-ERROR-REASON.    *
061900*-----------------------------------------------------------------*
062000     MOVE 'Y'                 TO WS-STEP-ERROR-SW.
062100     DISPLAY ERROR-DISPLAY-LINE.
062200******************************************************************
