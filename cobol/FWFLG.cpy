000100******************************************************************
000200*    COPYLIB:  FWFLG                                             *
000300*    FLAG RECORD -- OUTPUT OF THE RULE ENGINE (FWFLAG).          *
000400*    THE FLAGS FILE IS READ BACK AT THE TOP OF EACH RUN SO A     *
000500*    (ACCESSION, FLAG-TYPE) PAIR IS NEVER RE-EMITTED.            *
000600*                                                                *
000700*    MAINTENENCE LOG                                             *
000800*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000900*    --------- ------------  ---------------------------------- *
001000*    04/02/92  D. QUINTERO   ORIGINAL LAYOUT, HIGH/MEDIUM ONLY   *
001100*    06/14/96  R. OSEI       WIDENED INSIDER-NAME FOR CLUSTER-BUY*
001200*                            NAME LIST (UP TO 5, COMMA-JOINED)   *
001300*    08/19/03  R. OSEI       TKT FW-0118 ADDED NAME-TABLE VIEW   *
001350*    07/11/07  D. QUINTERO   TKT FW-0213 DROPPED STRAY TRAILING  *
001360*                            FILLER -- RECORD IS SPEC'D AT 316   *
001370*                            BYTES, NO PAD AFTER DESCRIPTION     *
001400******************************************************************
001500 01  FLG-RECORD.
001600     05  FLG-TICKER                 PIC X(10).
001700     05  FLG-INSIDER-NAME           PIC X(60).
001800     05  FLG-INSIDER-NAME-R REDEFINES FLG-INSIDER-NAME.
001900         10  FLG-CLUSTER-NAME       OCCURS 5 TIMES
002000                                    PIC X(12).
002100     05  FLG-ACCESSION-NO           PIC X(20).
002200     05  FLG-TYPE                   PIC X(20).
002300         88  FLG-TYPE-CEO-CFO           VALUE 'CEO-CFO-PURCHASE'.
002400         88  FLG-TYPE-LARGE             VALUE 'LARGE-PURCHASE'.
002500         88  FLG-TYPE-CLUSTER           VALUE 'CLUSTER-BUY'.
002600         88  FLG-TYPE-FIRST             VALUE 'FIRST-PURCHASE'.
002700         88  FLG-TYPE-REVERSAL          VALUE 'REVERSAL-BUY'.
002800     05  FLG-SEVERITY               PIC X(06).
002900         88  FLG-SEVERITY-HIGH          VALUE 'HIGH'.
003000         88  FLG-SEVERITY-MEDIUM        VALUE 'MEDIUM'.
003100     05  FLG-DESCRIPTION            PIC X(200).
