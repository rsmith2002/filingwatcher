000100******************************************************************
000200*    COPYLIB:  FWTXN                                             *
000300*    INSIDER TRANSACTION LINE -- ONE RECORD PER FILING LINE      *
000400*    SHARED BY TXNIN (INCOMING) AND TXNMST (MASTER STORE).       *
000500*                                                                *
000600*    MAINTENENCE LOG                                             *
000700*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000800*    --------- ------------  ---------------------------------- *
000900*    03/11/88  E. ACKERMAN   ORIGINAL LAYOUT FOR FORM 3/4/5 FEED *
001000*    09/02/91  D. QUINTERO   ADDED TXN-SHARES-REMAINING          *
001100*    06/14/96  R. OSEI       ADDED PLAN-TRADE (10B5-1) INDICATOR *
001200*    01/05/99  E. ACKERMAN   Y2K -- FILING/TXN DATES CONFIRMED   *
001300*                            FULL 4-DIGIT CCYY, NO CENTURY WINDOW*
001400*    08/19/03  R. OSEI       TKT FW-0118 ADD REDEFINED DATE VIEW *
001500******************************************************************
001600 01  TXN-RECORD.
001700     05  TXN-ACCESSION-NO           PIC X(20).
001800     05  TXN-TICKER                 PIC X(10).
001900     05  TXN-COMPANY-NAME           PIC X(30).
002000     05  TXN-FILING-FORM            PIC X(04).
002100     05  TXN-FILING-DATE            PIC 9(08).
002200     05  TXN-FILING-DATE-R REDEFINES TXN-FILING-DATE.
002300         10  TXN-FILING-DATE-CCYY   PIC 9(04).
002400         10  TXN-FILING-DATE-MM     PIC 9(02).
002500         10  TXN-FILING-DATE-DD     PIC 9(02).
002600     05  TXN-INSIDER-NAME           PIC X(30).
002700     05  TXN-INSIDER-CIK            PIC X(10).
002800     05  TXN-INSIDER-FLAGS.
002900         10  TXN-IS-DIRECTOR        PIC X(01).
003000             88  TXN-DIRECTOR-YES       VALUE 'Y'.
003100             88  TXN-DIRECTOR-NO        VALUE 'N'.
003200         10  TXN-IS-OFFICER         PIC X(01).
003300             88  TXN-OFFICER-YES        VALUE 'Y'.
003400             88  TXN-OFFICER-NO         VALUE 'N'.
003500         10  TXN-IS-TENPCT          PIC X(01).
003600             88  TXN-TENPCT-YES         VALUE 'Y'.
003700             88  TXN-TENPCT-NO          VALUE 'N'.
003800     05  TXN-OFFICER-TITLE          PIC X(30).
003900     05  TXN-TRANSACTION-DATE       PIC 9(08).
004000     05  TXN-TRANSACTION-DATE-R REDEFINES TXN-TRANSACTION-DATE.
004100         10  TXN-TXN-DATE-CCYY      PIC 9(04).
004200         10  TXN-TXN-DATE-MM        PIC 9(02).
004300         10  TXN-TXN-DATE-DD        PIC 9(02).
004400     05  TXN-TRANSACTION-CODE       PIC X(01).
004500         88  TXN-CODE-BUY               VALUE 'P'.
004600         88  TXN-CODE-SALE              VALUE 'S'.
004700         88  TXN-CODE-AWARD             VALUE 'A'.
004800         88  TXN-CODE-TAX-WITHHOLD      VALUE 'F'.
004900         88  TXN-CODE-OPTION-EXER       VALUE 'M' 'X'.
005000     05  TXN-ACQ-DISP               PIC X(01).
005100         88  TXN-ACQUIRED               VALUE 'A'.
005200         88  TXN-DISPOSED               VALUE 'D'.
005300     05  TXN-SHARES                 PIC 9(11).
005400     05  TXN-PRICE                  PIC 9(07)V9(04).
005500     05  TXN-VALUE                  PIC 9(13)V9(02).
005600     05  TXN-SHARES-REMAINING       PIC 9(11).
005700     05  TXN-DERIVATIVE-PLAN-FLAGS.
005800         10  TXN-IS-DERIVATIVE      PIC X(01).
005900             88  TXN-DERIVATIVE-YES     VALUE 'Y'.
006000             88  TXN-DERIVATIVE-NO      VALUE 'N'.
006100         10  TXN-IS-PLAN            PIC X(01).
006200             88  TXN-PLAN-YES            VALUE 'Y'.
006300             88  TXN-PLAN-NO             VALUE 'N'.
006400     05  FILLER                     PIC X(03).
