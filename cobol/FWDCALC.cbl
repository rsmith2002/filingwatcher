000100******************************************************************
000200*    PROGRAM NAME:    FWDCALC                                    *
000300*    ORIGINAL AUTHOR: E. ACKERMAN                                *
000400*                                                                *
000500*    MAINTENENCE LOG                                             *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000700*    --------- ------------  ---------------------------------- *
000800*    04/02/92  E. ACKERMAN   CREATED -- SHOP HAD NO DATE-MATH    *
000900*                            ROUTINE, EVERY PROGRAM ROLLED ITS   *
001000*                            OWN MONTH-END LOGIC. NOW ONE CALL.  *
001100*    11/30/94  D. QUINTERO   FIXED LEAP-YEAR EDGE AROUND MARCH 1 *
001200*    01/05/99  E. ACKERMAN   Y2K -- INPUT/OUTPUT DATES NOW FULL  *
001300*                            CCYYMMDD, NO 2-DIGIT YEAR ANYWHERE  *
001400*    08/19/03  R. OSEI       TKT FW-0118 CALLED FROM FWBATCH,    *
001500*                            FWFLAG AND FWANL FOR INSIDER FILING *
001600*                            WATCHER WINDOW/LOOKBACK ARITHMETIC  *
001650*    07/11/07  D. QUINTERO   TKT FW-0217 CLASS/UPSI-0 IN SPECIAL- *
001660*                            NAMES WERE DECLARED BUT NEVER USED   *
001670*                            -- CLASS NOW GUARDS THE INCOMING     *
001680*                            DAY OFFSET, UPSI-0 NOW GATES A       *
001690*                            TRACE DISPLAY ON ENTRY/EXIT           *
001700*                                                                *
001800*    REMARKS.  ADDS (OR, WITH A NEGATIVE OFFSET, SUBTRACTS) A    *
001900*    SIGNED NUMBER OF DAYS FROM A CCYYMMDD DATE.  NO INTRINSIC   *
002000*    FUNCTIONS ARE USED -- THE CALENDAR DATE IS CONVERTED TO A   *
002100*    JULIAN DAY NUMBER, THE OFFSET IS ADDED, AND THE RESULT IS   *
002200*    CONVERTED BACK.  GOOD FOR ANY GREGORIAN DATE IN THIS        *
002300*    CENTURY'S RANGE.                                            *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  FWDCALC.
002700 AUTHOR.        E. ACKERMAN.
002800 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
002900 DATE-WRITTEN.  04/02/92.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     CLASS WS-VALID-OFFSET-CLASS IS '+' THRU '9'
004000     UPSI-0 IS FWD-TRACE-SWITCH
004010         ON  STATUS IS WS-TRACE-SWITCH-ON
004020         OFF STATUS IS WS-TRACE-SWITCH-OFF.
004100******************************************************************
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400******************************************************************
004450*    07/11/07  D. QUINTERO   TKT FW-0217 WS-TRACE-SW/WS-OFFSET-   *
004460*                            VALID-SW/WS-CALL-COUNT ARE SCALAR    *
004470*                            SWITCHES AND A COUNTER, NOT PART OF  *
004480*                            ANY RECORD GROUP -- STAND-ALONE      *
004490*                            77-LEVELS, SHOP PRACTICE HERE         *
004495******************************************************************
004500 77  WS-TRACE-SW              PIC X(01) VALUE 'N'.
004600     88  WS-TRACE-ON              VALUE 'Y'.
004650 77  WS-OFFSET-VALID-SW       PIC X(01) VALUE 'Y'.
004660     88  WS-OFFSET-VALID          VALUE 'Y'.
004670 77  WS-CALL-COUNT            PIC 9(07) COMP VALUE 0.
004800******************************************************************
004900 01  WS-INPUT-DATE-PARTS.
005000     05  WS-IN-CCYY               PIC 9(04).
005100     05  WS-IN-MM                 PIC 9(02).
005200     05  WS-IN-DD                 PIC 9(02).
005300 01  WS-OUTPUT-DATE-PARTS.
005400     05  WS-OUT-CCYY              PIC 9(04).
005500     05  WS-OUT-MM                PIC 9(02).
005600     05  WS-OUT-DD                PIC 9(02).
005700******************************************************************
005800 01  WS-JULIAN-WORK-AREA             USAGE IS COMP.
005900     05  WS-JW-A                  PIC S9(09).
006000     05  WS-JW-Y                  PIC S9(09).
006100     05  WS-JW-M                  PIC S9(09).
006200     05  WS-JW-B                  PIC S9(09).
006300     05  WS-JW-C                  PIC S9(09).
006400     05  WS-JW-D                  PIC S9(09).
006500     05  WS-JW-E                  PIC S9(09).
006600     05  WS-JW-MM                 PIC S9(09).
006700     05  WS-JULIAN-DAY-NUMBER     PIC S9(09).
006800******************************************************************
006900 LINKAGE SECTION.
007000******************************************************************
007100 01  FWD-INPUT-DATE               PIC 9(08).
007200 01  FWD-INPUT-DATE-R REDEFINES FWD-INPUT-DATE.
007300     05  FWD-IN-CCYY              PIC 9(04).
007400     05  FWD-IN-MM                PIC 9(02).
007500     05  FWD-IN-DD                PIC 9(02).
007600 01  FWD-DAY-OFFSET               PIC S9(05).
007650 01  FWD-DAY-OFFSET-R REDEFINES FWD-DAY-OFFSET.
007660     05  FWD-DAY-OFFSET-X         PIC X(05).
007700 01  FWD-OUTPUT-DATE              PIC 9(08).
007800 01  FWD-OUTPUT-DATE-R REDEFINES FWD-OUTPUT-DATE.
007900     05  FWD-OUT-CCYY             PIC 9(04).
008000     05  FWD-OUT-MM               PIC 9(02).
008100     05  FWD-OUT-DD               PIC 9(02).
008200 01  FWD-RESULT-SW                PIC X(01).
008300     88  FWD-RESULT-OK                VALUE 'Y'.
008400     88  FWD-RESULT-UNKNOWN-DATE      VALUE 'N'.
008500******************************************************************
008600 PROCEDURE DIVISION USING FWD-INPUT-DATE, FWD-DAY-OFFSET,
008700     FWD-OUTPUT-DATE, FWD-RESULT-SW.
008800******************************************************************
008900 0000-MAIN-ROUTINE.
009000*-----------------------------------------------------------------*
009010*    07/11/07  D. QUINTERO   TKT FW-0217 CALL-COUNT/CLASS CHECK/  *
009020*                            TRACE DISPLAY WIRED IN -- SEE THE    *
009030*                            CHANGE-LOG NOTE ABOVE THE HEADER      *
009040*-----------------------------------------------------------------*
009050     ADD 1                        TO WS-CALL-COUNT.
009060     SET WS-OFFSET-VALID          TO TRUE.
009070     IF FWD-DAY-OFFSET-X IS NOT WS-VALID-OFFSET-CLASS
009080         MOVE 'N'                 TO WS-OFFSET-VALID-SW.
009090     IF WS-TRACE-ON
009095         DISPLAY 'FWDCALC CALL ' WS-CALL-COUNT
009096             ' IN-DATE ' FWD-INPUT-DATE ' OFFSET ' FWD-DAY-OFFSET.
009100     MOVE 0                       TO FWD-OUTPUT-DATE.
009200     SET FWD-RESULT-UNKNOWN-DATE  TO TRUE.
009300     IF FWD-INPUT-DATE NOT = 0 AND WS-OFFSET-VALID
009400         MOVE FWD-IN-CCYY         TO WS-IN-CCYY
009500         MOVE FWD-IN-MM           TO WS-IN-MM
009600         MOVE FWD-IN-DD           TO WS-IN-DD
009700         PERFORM 1000-DATE-TO-JULIAN
009800         ADD FWD-DAY-OFFSET       TO WS-JULIAN-DAY-NUMBER
009900         PERFORM 2000-JULIAN-TO-DATE
010000         MOVE WS-OUT-CCYY         TO FWD-OUT-CCYY
010100         MOVE WS-OUT-MM           TO FWD-OUT-MM
010200         MOVE WS-OUT-DD           TO FWD-OUT-DD
010300         SET FWD-RESULT-OK        TO TRUE.
010350     IF WS-TRACE-ON
010360         DISPLAY 'FWDCALC CALL ' WS-CALL-COUNT
010370             ' RESULT-SW ' FWD-RESULT-SW ' OUT-DATE ' FWD-OUTPUT-DATE.
010400     GOBACK.
010500******************************************************************
010600 1000-DATE-TO-JULIAN.
010700*-----------------------------------------------------------------*
010800*    FLIEGEL & VAN FLANDERN ALGORITHM, GREGORIAN CALENDAR.        *
010900*-----------------------------------------------------------------*
011000     COMPUTE WS-JW-A = (14 - WS-IN-MM) / 12.
011100     COMPUTE WS-JW-Y = WS-IN-CCYY + 4800 - WS-JW-A.
011200     COMPUTE WS-JW-M = WS-IN-MM + (12 * WS-JW-A) - 3.
011300     COMPUTE WS-JULIAN-DAY-NUMBER =
011400         WS-IN-DD
011500         + ((153 * WS-JW-M) + 2) / 5
011600         + (365 * WS-JW-Y)
011700         + (WS-JW-Y / 4)
011800         - (WS-JW-Y / 100)
011900         + (WS-JW-Y / 400)
012000         - 32045.
012100******************************************************************
012200 2000-JULIAN-TO-DATE.
012300*-----------------------------------------------------------------*
012400*    INVERSE OF 1000-DATE-TO-JULIAN.                              *
012500*-----------------------------------------------------------------*
012600     COMPUTE WS-JW-A = WS-JULIAN-DAY-NUMBER + 32044.
012700     COMPUTE WS-JW-B = ((4 * WS-JW-A) + 3) / 146097.
012800     COMPUTE WS-JW-C = WS-JW-A - ((146097 * WS-JW-B) / 4).
012900     COMPUTE WS-JW-D = ((4 * WS-JW-C) + 3) / 1461.
013000     COMPUTE WS-JW-E = WS-JW-C - ((1461 * WS-JW-D) / 4).
013100     COMPUTE WS-JW-MM = ((5 * WS-JW-E) + 2) / 153.
013200     COMPUTE WS-OUT-DD = WS-JW-E - (((153 * WS-JW-MM) + 2) / 5) + 1.
013300     COMPUTE WS-JW-M = WS-JW-MM / 10.
013400     COMPUTE WS-OUT-MM = WS-JW-MM + 3 - (12 * WS-JW-M).
013500     COMPUTE WS-OUT-CCYY = (100 * WS-JW-B) + WS-JW-D - 4800
013600         + WS-JW-M.
