000100******************************************************************
000200*    PROGRAM NAME:    FWPRICE                                    *
000300*    ORIGINAL AUTHOR: D. QUINTERO                                *
000400*                                                                *
000500*    MAINTENENCE LOG                                             *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000700*    --------- ------------  ---------------------------------- *
000800*    04/02/92  D. QUINTERO   CREATED -- ONE PLACE TO LOAD THE    *
000900*                            DAILY CLOSE FILE AND ANSWER "WHAT   *
001000*                            WAS THE PRICE" INSTEAD OF EVERY     *
001100*                            PROGRAM OPENING ITS OWN COPY        *
001200*    11/30/94  D. QUINTERO   RAISED TABLE LIMIT TO 99999 ROWS    *
001300*    06/14/96  R. OSEI       ADDED LATEST-PRICE REQUEST CODE     *
001400*    01/05/99  E. ACKERMAN   Y2K -- PRICE DATES CONFIRMED FULL   *
001500*                            CCYY ON THE INCOMING FEED           *
001600*    08/19/03  R. OSEI       TKT FW-0118 CALLED BY FWBATCH,      *
001700*                            FWFLAG AND FWANL FOR INSIDER FILING *
001800*                            WATCHER CLOSE-PRICE LOOKUPS         *
001810*    07/11/07  D. QUINTERO   TKT FW-0218 DROPPED C01/TOP-OF-FORM -*
001820*                            THIS PROGRAM OWNS NO PRINTER FILE -- *
001830*                            UPSI-0 NOW GATES A TRACE DISPLAY AT  *
001840*                            MAIN-LINE ENTRY/EXIT                 *
001850*    07/11/07  D. QUINTERO   TKT FW-0219 ADDED A CCYY/MM/DD       *
001860*                            BREAKDOWN OF FWP-ASK-DATE -- CALLERS *
001870*                            KEPT DOING THEIR OWN DIVIDE TO LOG   *
001880*                            JUST THE YEAR                        *
001900*                                                                *
002000*    REMARKS.  THE PRICES FILE IS OPENED AND LOADED EXACTLY ONCE *
002100*    PER RUN, ON THE FIRST CALL.  EVERY CALL AFTER THAT REUSES   *
002200*    THE TABLE ALREADY IN MEMORY.  CALLERS SET FWP-REQUEST-CODE  *
002300*    TO 'A' FOR PRICE-ON-OR-AFTER OR 'L' FOR LATEST-PRICE.       *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  FWPRICE.
002700 AUTHOR.        D. QUINTERO.
002800 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
002900 DATE-WRITTEN.  04/02/92.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS FWP-TRACE-SWITCH
003850         ON  STATUS IS WS-TRACE-SWITCH-ON
003900         OFF STATUS IS WS-TRACE-SWITCH-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PRICES-FILE ASSIGN TO PRICEDD
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE  IS SEQUENTIAL
004500         FILE STATUS  IS WS-PRICES-FILE-STATUS.
004600******************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900******************************************************************
005000 FD  PRICES-FILE
005100     RECORDING MODE IS F.
005200     COPY FWPRC.
005300******************************************************************
005400 WORKING-STORAGE SECTION.
005500******************************************************************
005600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005700     05  WS-PRICES-FILE-STATUS    PIC X(02) VALUE '00'.
005800         88  WS-PRICES-FILE-OK        VALUE '00'.
005900     05  WS-PRICES-EOF-SW         PIC X(01) VALUE 'N'.
006000         88  WS-PRICES-EOF             VALUE 'Y'.
006100     05  WS-TABLE-LOADED-SW       PIC X(01) VALUE 'N'.
006200         88  WS-TABLE-LOADED           VALUE 'Y'.
006250     05  FILLER                   PIC X(04).
006300******************************************************************
006320*    07/11/07  D. QUINTERO   TKT FW-0216 WS-FOUND-SW/WS-BEST-DATE/*
006340*                            WS-BEST-CLOSE ARE SCAN WORK FIELDS,  *
006350*                            NOT PART OF ANY RECORD GROUP --      *
006360*                            STAND-ALONE 77-LEVELS NOW            *
006380******************************************************************
006400 77  WS-FOUND-SW              PIC X(01) VALUE 'N'.
006420     88  WS-FOUND                  VALUE 'Y'.
006440 77  WS-BEST-DATE             PIC 9(08) VALUE 0 USAGE IS COMP.
006460 77  WS-BEST-CLOSE            PIC 9(07)V9(04) VALUE 0.
006480******************************************************************
006500*    07/11/07  D. QUINTERO   TKT FW-0218 WS-TRACE-SW GATES THE    *
006520*                            UPSI-0 TRACE DISPLAY -- SEE THE      *
006540*                            SPECIAL-NAMES CHANGE-LOG NOTE ABOVE   *
006560******************************************************************
006580 77  WS-TRACE-SW              PIC X(01) VALUE 'N'.
006600     88  WS-TRACE-ON              VALUE 'Y'.
006620******************************************************************
006800 01  ERROR-DISPLAY-LINE.
006900     05  FILLER                PIC X(23) VALUE
007000             ' *** ERROR DURING FILE '.
007100     05  DL-ERROR-REASON       PIC X(07) VALUE SPACE.
007200     05  FILLER                PIC X(18) VALUE
007300             ' FILE STATUS IS : '.
007400     05  DL-FILE-STATUS        PIC X(02).
007500     05  FILLER                PIC X(05) VALUE ' *** '.
007600******************************************************************
007700 LINKAGE SECTION.
007800******************************************************************
007900 COPY FWPTBL.
008000 01  FWP-REQUEST-CODE            PIC X(01).
008100     88  FWP-REQUEST-ON-OR-AFTER     VALUE 'A'.
008200     88  FWP-REQUEST-LATEST          VALUE 'L'.
008300 01  FWP-TICKER                  PIC X(10).
008400 01  FWP-ASK-DATE                PIC 9(08).
008420 01  FWP-ASK-DATE-R REDEFINES FWP-ASK-DATE.
008440     05  FWP-ASK-DATE-CCYY       PIC 9(04).
008460     05  FWP-ASK-DATE-MM         PIC 9(02).
008480     05  FWP-ASK-DATE-DD         PIC 9(02).
008500 01  FWP-RESULT-CLOSE            PIC 9(07)V9(04).
008600 01  FWP-RESULT-SW               PIC X(01).
008700     88  FWP-RESULT-KNOWN            VALUE 'Y'.
008800     88  FWP-RESULT-UNKNOWN          VALUE 'N'.
008900******************************************************************
009000 PROCEDURE DIVISION USING PRC-TABLE-SIZE, PRC-TABLE-INDEX,
009100     FWP-REQUEST-CODE, FWP-TICKER, FWP-ASK-DATE,
009200     FWP-RESULT-CLOSE, FWP-RESULT-SW.
009300******************************************************************
009400 0000-MAIN-ROUTINE.
009500*-----------------------------------------------------------------*
009510*    07/11/07  D. QUINTERO   TKT FW-0218 TRACE DISPLAY WIRED IN -- *
009520*                            SEE THE CHANGE-LOG NOTE ABOVE THE     *
009530*                            HEADER                                 *
009540*-----------------------------------------------------------------*
009550     IF WS-TRACE-SWITCH-ON
009560         MOVE 'Y'                 TO WS-TRACE-SW
009570     ELSE
009580         MOVE 'N'                 TO WS-TRACE-SW.
009590     IF WS-TRACE-ON
009595         DISPLAY 'FWPRICE CALLED, REQUEST ' FWP-REQUEST-CODE
009596             ' TICKER ' FWP-TICKER ' AS-OF ' FWP-ASK-DATE.
009600     IF NOT WS-TABLE-LOADED
009700         PERFORM 1000-LOAD-PRICE-TABLE
009800         SET WS-TABLE-LOADED TO TRUE.
009900     MOVE 0                       TO FWP-RESULT-CLOSE.
010000     SET FWP-RESULT-UNKNOWN       TO TRUE.
010100     EVALUATE TRUE
010200         WHEN FWP-REQUEST-ON-OR-AFTER
010300             PERFORM 2000-PRICE-ON-OR-AFTER
010400         WHEN FWP-REQUEST-LATEST
010500             PERFORM 2500-LATEST-PRICE
010600     END-EVALUATE.
010650     IF WS-TRACE-ON
010660         DISPLAY 'FWPRICE RESULT-SW ' FWP-RESULT-SW
010670             ' CLOSE ' FWP-RESULT-CLOSE.
010700     GOBACK.
010800******************************************************************
010900 1000-LOAD-PRICE-TABLE.
011000*-----------------------------------------------------------------*
011100     MOVE 0                       TO PRC-TABLE-SIZE.
011200     OPEN INPUT PRICES-FILE.
011300     IF NOT WS-PRICES-FILE-OK
011400         MOVE 'OPEN'              TO DL-ERROR-REASON
011500         PERFORM 9900-INVALID-FILE-STATUS
011600     ELSE
011700         PERFORM 1100-LOAD-ONE-PRICE-RECORD
011800             UNTIL WS-PRICES-EOF
011900         CLOSE PRICES-FILE.
012000******************************************************************
012100 1100-LOAD-ONE-PRICE-RECORD.
012200*-----------------------------------------------------------------*
012300     READ PRICES-FILE
012400         AT END
012500             SET WS-PRICES-EOF TO TRUE
012600         NOT AT END
012700             ADD 1                TO PRC-TABLE-SIZE
012800             SET PRC-TABLE-IDX TO PRC-TABLE-SIZE
012900             MOVE PRC-TICKER      TO PRC-TICKER  OF TBL-PRC-ENTRY
013000                                        (PRC-TABLE-IDX)
013100             MOVE PRC-DATE        TO PRC-DATE    OF TBL-PRC-ENTRY
013200                                        (PRC-TABLE-IDX)
013300             MOVE PRC-CLOSE       TO PRC-CLOSE   OF TBL-PRC-ENTRY
013400                                        (PRC-TABLE-IDX).
013500******************************************************************
013600 2000-PRICE-ON-OR-AFTER.
013700*-----------------------------------------------------------------*
013800*    SCANS THE WHOLE TABLE (IT IS TINY -- A HANDFUL OF TICKERS    *
013900*    TIMES A FEW HUNDRED TRADING DAYS) AND KEEPS THE LOWEST DATE  *
014000*    THAT IS STILL >= THE ASKED-FOR DATE FOR THE ASKED TICKER.    *
014100*-----------------------------------------------------------------*
014200     SET WS-FOUND-SW TO FALSE.
014300     MOVE 99999999                TO WS-BEST-DATE.
014400     SET PRC-TABLE-IDX TO 1.
014500     PERFORM 2100-SCAN-ONE-PRICE-ROW
014600         VARYING PRC-TABLE-IDX FROM 1 BY 1
014700         UNTIL PRC-TABLE-IDX > PRC-TABLE-SIZE.
014800     IF WS-FOUND-SW = 'Y'
014900         MOVE WS-BEST-CLOSE       TO FWP-RESULT-CLOSE
015000         SET FWP-RESULT-KNOWN     TO TRUE.
015100******************************************************************
015200 2100-SCAN-ONE-PRICE-ROW.
015300*-----------------------------------------------------------------*
015400     IF PRC-TICKER OF TBL-PRC-ENTRY (PRC-TABLE-IDX) = FWP-TICKER
015500       AND PRC-DATE OF TBL-PRC-ENTRY (PRC-TABLE-IDX) >= FWP-ASK-DATE
015600       AND PRC-DATE OF TBL-PRC-ENTRY (PRC-TABLE-IDX) < WS-BEST-DATE
015700         MOVE PRC-DATE OF TBL-PRC-ENTRY (PRC-TABLE-IDX)
015800                                  TO WS-BEST-DATE
015900         MOVE PRC-CLOSE OF TBL-PRC-ENTRY (PRC-TABLE-IDX)
016000                                  TO WS-BEST-CLOSE
016100         SET WS-FOUND-SW          TO TRUE.
016200******************************************************************
016300 2500-LATEST-PRICE.
016400*-----------------------------------------------------------------*
016500*    KEEPS THE HIGHEST DATE SEEN FOR THE ASKED TICKER.             *
016600*-----------------------------------------------------------------*
016700     SET WS-FOUND-SW TO FALSE.
016800     MOVE 0                       TO WS-BEST-DATE.
016900     SET PRC-TABLE-IDX TO 1.
017000     PERFORM 2600-SCAN-LATEST-ROW
017100         VARYING PRC-TABLE-IDX FROM 1 BY 1
017200         UNTIL PRC-TABLE-IDX > PRC-TABLE-SIZE.
017300     IF WS-FOUND-SW = 'Y'
017400         MOVE WS-BEST-CLOSE       TO FWP-RESULT-CLOSE
017500         SET FWP-RESULT-KNOWN     TO TRUE.
017600******************************************************************
017700 2600-SCAN-LATEST-ROW.
017800*-----------------------------------------------------------------*
017900     IF PRC-TICKER OF TBL-PRC-ENTRY (PRC-TABLE-IDX) = FWP-TICKER
018000       AND PRC-DATE OF TBL-PRC-ENTRY (PRC-TABLE-IDX) >= WS-BEST-DATE
018100         MOVE PRC-DATE OF TBL-PRC-ENTRY (PRC-TABLE-IDX)
018200                                  TO WS-BEST-DATE
018300         MOVE PRC-CLOSE OF TBL-PRC-ENTRY (PRC-TABLE-IDX)
018400                                  TO WS-BEST-CLOSE
018500         SET WS-FOUND-SW          TO TRUE.
018600******************************************************************
018700 9900-INVALID-FILE-STATUS.
018800*-----------------------------------------------------------------*
018900     MOVE WS-PRICES-FILE-STATUS   TO DL-FILE-STATUS.
019000     DISPLAY ERROR-DISPLAY-LINE.
