000100******************************************************************
000200*    COPYLIB:  FWRUN                                             *
000300*    RUN-AUDIT RECORD -- ONE APPENDED PER BATCH RUN.  THE MOST   *
000400*    RECENT RUN WITH RUN-STATUS = SUCCESS DRIVES NEXT RUN'S      *
000500*    INGEST WINDOW START (SEE FWBATCH 1000-DETERMINE-WINDOW).    *
000600*                                                                *
000700*    MAINTENENCE LOG                                             *
000800*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000900*    --------- ------------  ---------------------------------- *
001000*    04/02/92  D. QUINTERO   ORIGINAL LAYOUT                     *
001100*    01/05/99  E. ACKERMAN   Y2K -- RUN-DATE/WINDOW-START        *
001200*                            CONFIRMED FULL CCYY                *
001300******************************************************************
001400 01  RUN-RECORD.
001500     05  RUN-DATE                   PIC 9(08).
001600     05  RUN-DATE-R REDEFINES RUN-DATE.
001700         10  RUN-DATE-CCYY          PIC 9(04).
001800         10  RUN-DATE-MM            PIC 9(02).
001900         10  RUN-DATE-DD            PIC 9(02).
002000     05  RUN-WINDOW-START           PIC 9(08).
002100     05  RUN-COMPANIES              PIC 9(03).
002200     05  RUN-NEW-TXN-ROWS           PIC 9(07).
002300     05  RUN-NEW-STAKE-ROWS         PIC 9(07).
002400     05  RUN-ANALYTICS-CNT          PIC 9(07).
002500     05  RUN-FLAGS-CNT              PIC 9(05).
002600     05  RUN-STATUS                 PIC X(08).
002700         88  RUN-STATUS-SUCCESS         VALUE 'SUCCESS'.
002800         88  RUN-STATUS-PARTIAL         VALUE 'PARTIAL'.
002900     05  FILLER                     PIC X(08).
