000100******************************************************************
000200*    COPYLIB:  FWPRC                                             *
000300*    DAILY CLOSING PRICE -- ONE PER (TICKER, DATE), SORTED       *
000400*    ASCENDING TICKER/DATE ON THE PRICES FILE.  UNIQUE KEY.      *
000500*                                                                *
000600*    MAINTENENCE LOG                                             *
000700*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000800*    --------- ------------  ---------------------------------- *
000900*    03/11/88  E. ACKERMAN   ORIGINAL LAYOUT                     *
001000*    01/05/99  E. ACKERMAN   Y2K -- TRADE DATE CONFIRMED CCYY    *
001100*                                                                *
001200*    NOTE -- THIS LAYOUT IS THE FEED'S NATURAL 29-BYTE RECORD;   *
001300*    THERE IS NO SPARE ROOM TO RESERVE FOR FUTURE GROWTH.        *
001400******************************************************************
001500 01  PRC-RECORD.
001600     05  PRC-TICKER                 PIC X(10).
001700     05  PRC-DATE                   PIC 9(08).
001800     05  PRC-DATE-R REDEFINES PRC-DATE.
001900         10  PRC-DATE-CCYY          PIC 9(04).
002000         10  PRC-DATE-MM            PIC 9(02).
002100         10  PRC-DATE-DD            PIC 9(02).
002200     05  PRC-CLOSE                  PIC 9(07)V9(04).
