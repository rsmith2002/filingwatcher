000100******************************************************************
000200*    COPYLIB:  FWTTBL                                            *
000300*    IN-MEMORY MASTER-TRANSACTION TABLE.  LOADED ONCE BY FWBATCH *
000400*    FROM TXNMST AND HANDED DOWN VIA LINKAGE TO FWFLAG AND FWANL *
000500*    SO NEITHER SUBPROGRAM REOPENS THE MASTER FILE.  FIELD NAMES *
000600*    MATCH FWTXN.CPY EXACTLY (QUALIFY WITH "OF TBL-TXN-ENTRY"    *
000700*    WHEN BOTH ARE IN SCOPE) SO MOVE CORRESPONDING WORKS BOTH    *
000800*    WAYS BETWEEN THE FD RECORD AND A TABLE ROW.                 *
000900*                                                                *
001000*    MAINTENENCE LOG                                             *
001100*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
001200*    --------- ------------  ---------------------------------- *
001300*    04/02/92  D. QUINTERO   ORIGINAL TABLE, 999 ROW LIMIT       *
001400*    11/30/94  D. QUINTERO   RAISED LIMIT TO 99999 ROWS          *
001500*    06/14/96  R. OSEI       ADDED NEW-THIS-RUN INDICATOR        *
001550*    07/11/07  D. QUINTERO   TKT FW-0218 ADDED A CCYY/MM/DD       *
001560*                            BREAKDOWN OF TXN-TRANSACTION-DATE -- *
001570*                            FWANL AND FWFLAG BOTH WANTED A       *
001580*                            STRAIGHT YEAR COMPARE WITHOUT A      *
001590*                            DIVIDE EVERY TIME THROUGH THE TABLE  *
001600******************************************************************
001700 01  TXN-TABLE-SIZE              PIC S9(05) USAGE IS COMP.
001800 01  TXN-TABLE-INDEX             PIC S9(05) USAGE IS COMP.
001900 01  TXN-MASTER-TABLE.
002000     02  TBL-TXN-ENTRY OCCURS 1 TO 99999 TIMES
002100                       DEPENDING ON TXN-TABLE-SIZE
002200                       INDEXED BY TXN-TABLE-IDX.
002300         05  TXN-ACCESSION-NO        PIC X(20).
002400         05  TXN-TICKER              PIC X(10).
002500         05  TXN-COMPANY-NAME        PIC X(30).
002600         05  TXN-FILING-FORM         PIC X(04).
002700         05  TXN-FILING-DATE         PIC 9(08).
002800         05  TXN-INSIDER-NAME        PIC X(30).
002900         05  TXN-INSIDER-CIK         PIC X(10).
003000         05  TXN-INSIDER-FLAGS.
003100             10  TXN-IS-DIRECTOR     PIC X(01).
003200             10  TXN-IS-OFFICER      PIC X(01).
003300             10  TXN-IS-TENPCT       PIC X(01).
003400         05  TXN-OFFICER-TITLE       PIC X(30).
003500         05  TXN-TRANSACTION-DATE    PIC 9(08).
003600         05  TXN-TRANSACTION-DATE-R REDEFINES
003700             TXN-TRANSACTION-DATE.
003800             10  TBL-TXN-DATE-CCYY   PIC 9(04).
003900             10  TBL-TXN-DATE-MM     PIC 9(02).
004000             10  TBL-TXN-DATE-DD     PIC 9(02).
004100         05  TXN-TRANSACTION-CODE    PIC X(01).
004110             88  TXN-CODE-BUY             VALUE 'P'.
004120             88  TXN-CODE-SALE            VALUE 'S'.
004130             88  TXN-CODE-AWARD           VALUE 'A'.
004140             88  TXN-CODE-TAX-WITHHOLD    VALUE 'F'.
004150             88  TXN-CODE-OPTION-EXER     VALUE 'M' 'X'.
004200         05  TXN-ACQ-DISP            PIC X(01).
004300         05  TXN-SHARES              PIC 9(11).
004400         05  TXN-PRICE               PIC 9(07)V9(04).
004500         05  TXN-VALUE               PIC 9(13)V9(02).
004600         05  TXN-SHARES-REMAINING    PIC 9(11).
004700         05  TXN-DERIVATIVE-PLAN-FLAGS.
004800             10  TXN-IS-DERIVATIVE   PIC X(01).
004900             10  TXN-IS-PLAN         PIC X(01).
005000         05  TBL-NEW-THIS-RUN-SW     PIC X(01).
005100             88  TBL-NEW-THIS-RUN        VALUE 'Y'.
005200             88  TBL-NOT-NEW-THIS-RUN    VALUE 'N'.
