000100******************************************************************
000200*    PROGRAM NAME:    FWANL                                      *
000300*    ORIGINAL AUTHOR: D. QUINTERO                                *
000400*                                                                *
000500*    MAINTENENCE LOG                                             *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000700*    --------- ------------  ---------------------------------- *
000800*    04/02/92  D. QUINTERO   CREATED -- WACB/REALIZED/UNREALIZED *
000900*                            P AND L PER INSIDER, ONE TICKER AT  *
001000*                            A TIME                              *
001100*    09/02/93  E. ACKERMAN   ADDED RETURN WINDOWS 2W/1M/3M/6M     *
001200*    11/30/94  D. QUINTERO   ADDED 1Y/2Y/3Y RETURN WINDOWS        *
001300*    06/14/96  R. OSEI       ADDED PLAN-TRADE (10B5-1) PERCENTAGE *
001400*    01/05/99  E. ACKERMAN   Y2K -- ALL DATE COMPARES FULL CCYY   *
001500*    08/19/03  R. OSEI       TKT FW-0118 CALLED ONCE PER TICKER   *
001600*                            BY FWBATCH FOR THE INSIDER FILING    *
001700*                            WATCHER ANALYTICS SCORECARD          *
001710*    07/11/07  D. QUINTERO   TKT FW-0214 WACB AND AVG-SELL-PRICE  *
001720*                            WERE DIVIDING BY ALL BUY/SELL SHARES *
001730*                            INSTEAD OF JUST THE SHARES ON ROWS   *
001740*                            WITH A KNOWN PRICE -- ADDED WS-BUY-  *
001750*                            KNOWN-SHARES-SUM AND WS-SELL-KNOWN-  *
001760*                            SHARES-SUM TO FIX THE DENOMINATOR     *
001770*    07/11/07  D. QUINTERO   TKT FW-0218 DROPPED C01/TOP-OF-FORM -*
001780*                            THIS PROGRAM OWNS NO PRINTER FILE -- *
001790*                            UPSI-0 NOW GATES A TRACE DISPLAY AT  *
001795*                            MAIN-LINE ENTRY/EXIT                 *
001800*                                                                *
001900*    REMARKS.  FWBATCH CALLS THIS ONCE FOR EACH DISTINCT TICKER   *
002000*    IN THE MASTER TABLE, PASSING THE WHOLE TABLE.  WE SCAN IT FOR*
002100*    THAT TICKER, GROUP BY INSIDER NAME, AND WRITE ONE ANALYTICS  *
002200*    RECORD PER INSIDER.  BLANK INSIDER NAMES ARE SKIPPED.  WE    *
002300*    OWN THE ANALYTICS FILE -- OPEN EXTEND ON FIRST CALL SO THE   *
002400*    ACCUMULATED CALLS PRODUCE ONE CLEAN FULL REWRITE EACH RUN.   *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  FWANL.
002800 AUTHOR.        D. QUINTERO.
002900 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
003000 DATE-WRITTEN.  04/02/92.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS FWA-TRACE-SWITCH
003950         ON  STATUS IS WS-TRACE-SWITCH-ON
004000         OFF STATUS IS WS-TRACE-SWITCH-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ANALYTICS-FILE ASSIGN TO ANALYDD
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE  IS SEQUENTIAL
004600         FILE STATUS  IS WS-ANALYTICS-FILE-STATUS.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000******************************************************************
005100 FD  ANALYTICS-FILE
005200     RECORDING MODE IS F.
005300     COPY FWANLR.
005400******************************************************************
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  WS-ANALYTICS-FILE-STATUS PIC X(02) VALUE '00'.
005900         88  WS-ANALYTICS-FILE-OK     VALUE '00'.
006000     05  WS-FILE-OPEN-SW          PIC X(01) VALUE 'N'.
006100         88  WS-FILE-ALREADY-OPEN     VALUE 'Y'.
006400     05  WS-ALREADY-SEEN-SW       PIC X(01) VALUE 'N'.
006500         88  WS-ALREADY-SEEN          VALUE 'Y'.
006600     05  WS-LATEST-FILING-SEEN    PIC 9(08) VALUE 0.
006700     05  WS-LATEST-TXN-SEEN       PIC 9(08) VALUE 0.
006800     05  WS-BUY-SHARE-PRICE-SUM   PIC 9(15)V9(04) VALUE 0.
006900     05  WS-SELL-SHARE-PRICE-SUM  PIC 9(15)V9(04) VALUE 0.
006910     05  WS-BUY-KNOWN-SHARES-SUM  PIC 9(11) COMP VALUE 0.
006920     05  WS-SELL-KNOWN-SHARES-SUM PIC 9(11) COMP VALUE 0.
007150     05  FILLER                   PIC X(04).
007160******************************************************************
007170*    07/11/07  D. QUINTERO   TKT FW-0216 WS-I/WS-J/WS-PLAN-COUNT/  *
007172*                            WS-NONDERIV-COUNT ARE SCAN SUBSCRIPTS*
007174*                            AND COUNTERS, NOT PART OF ANY RECORD *
007176*                            GROUP -- STAND-ALONE 77-LEVELS NOW    *
007178******************************************************************
007180 77  WS-I                         PIC S9(05) COMP VALUE 0.
007182 77  WS-J                         PIC S9(05) COMP VALUE 0.
007184 77  WS-PLAN-COUNT                PIC 9(05) COMP VALUE 0.
007186 77  WS-NONDERIV-COUNT            PIC 9(05) COMP VALUE 0.
007188******************************************************************
007190*    07/11/07  D. QUINTERO   TKT FW-0218 WS-TRACE-SW GATES THE    *
007192*                            UPSI-0 TRACE DISPLAY -- SEE THE      *
007194*                            SPECIAL-NAMES CHANGE-LOG NOTE ABOVE   *
007196******************************************************************
007198 77  WS-TRACE-SW                  PIC X(01) VALUE 'N'.
007199     88  WS-TRACE-ON                  VALUE 'Y'.
007200******************************************************************
007300*    FIELDS PASSED TO FWDCALC -- SIGNED DAY OFFSET AND THE        *
007400*    RETURNED CCYYMMDD, WITH A CONDITION-NAME OF OUR OWN FOR THE  *
007500*    FOUND/NOT-FOUND SWITCH.                                      *
007600******************************************************************
007700 01  WS-FWD-DAY-OFFSET            PIC S9(05).
007800 01  WS-FWD-OUTPUT-DATE           PIC 9(08).
007900 01  WS-FWD-RESULT-SW             PIC X(01).
008000     88  WS-FWD-DATE-OK               VALUE 'Y'.
008100******************************************************************
008200*    FIELDS PASSED TO FWPRICE -- MIRROR ITS LINKAGE SECTION SO WE *
008300*    HAVE SOMETHING OF OUR OWN TO POINT THE CALL AT.              *
008400******************************************************************
008500 01  WS-FWP-REQUEST-CODE          PIC X(01).
008600     88  WS-FWP-REQ-ON-OR-AFTER       VALUE 'A'.
008700     88  WS-FWP-REQ-LATEST            VALUE 'L'.
008800 01  WS-FWP-TICKER                PIC X(10).
008900 01  WS-FWP-ASK-DATE              PIC 9(08).
009000 01  WS-FWP-RESULT-CLOSE          PIC 9(07)V9(04).
009100 01  WS-FWP-RESULT-SW             PIC X(01).
009200     88  WS-FWP-PRICE-KNOWN           VALUE 'Y'.
009300******************************************************************
009400 01  WS-WINDOW-OFFSETS.
009500     05  WS-WINDOW-OFFSET OCCURS 7 TIMES PIC S9(05) COMP
009600         VALUES ARE 14 30 90 180 365 730 1095.
009650     05  FILLER                   PIC X(04).
009700******************************************************************
009800 01  ERROR-DISPLAY-LINE.
009900     05  FILLER                PIC X(23) VALUE
010000             ' *** ERROR DURING FILE '.
010100     05  DL-ERROR-REASON       PIC X(07) VALUE SPACE.
010200     05  FILLER                PIC X(18) VALUE
010300             ' FILE STATUS IS : '.
010400     05  DL-FILE-STATUS        PIC X(02).
010500     05  FILLER                PIC X(05) VALUE ' *** '.
010600******************************************************************
010700*    DISTINCT-INSIDER-NAME TABLE FOR THE TICKER FWBATCH HANDED US.*
010800******************************************************************
010900 01  INSIDER-NAME-TABLE-CTL.
011000     05  NMT-TABLE-SIZE           PIC S9(05) COMP VALUE 0.
011050     05  FILLER                   PIC X(03).
011100 01  INSIDER-NAME-TABLE.
011200     02  NMT-ENTRY OCCURS 1 TO 500 TIMES
011300                   DEPENDING ON NMT-TABLE-SIZE
011400                   INDEXED BY NMT-IDX.
011500         05  NMT-INSIDER-NAME     PIC X(30).
011600******************************************************************
011700 PROCEDURE DIVISION USING TXN-TABLE-SIZE, TXN-TABLE-INDEX,
011800     TXN-MASTER-TABLE, FWA-TICKER, FWA-ANALYTICS-CNT,
011900     PRC-TABLE-SIZE, PRC-TABLE-INDEX.
012000******************************************************************
012100 LINKAGE SECTION.
012200******************************************************************
012300 COPY FWTTBL.
012400 01  FWA-TICKER                   PIC X(10).
012500 01  FWA-ANALYTICS-CNT            PIC 9(07) COMP.
012600 COPY FWPTBL.
012700******************************************************************
012800 0000-MAIN-ROUTINE.
012900*-----------------------------------------------------------------*
012910*    07/11/07  D. QUINTERO   TKT FW-0218 TRACE DISPLAY WIRED IN -- *
012920*                            SEE THE CHANGE-LOG NOTE ABOVE THE     *
012930*                            HEADER                                 *
012940*-----------------------------------------------------------------*
012950     IF WS-TRACE-SWITCH-ON
012960         MOVE 'Y'                 TO WS-TRACE-SW
012970     ELSE
012980         MOVE 'N'                 TO WS-TRACE-SW.
012990     IF WS-TRACE-ON
012995         DISPLAY 'FWANL CALLED FOR TICKER ' FWA-TICKER.
013000     IF NOT WS-FILE-ALREADY-OPEN
013100         OPEN EXTEND ANALYTICS-FILE
013200         SET WS-FILE-ALREADY-OPEN TO TRUE
013300         IF NOT WS-ANALYTICS-FILE-OK
013400             MOVE 'OPEN'          TO DL-ERROR-REASON
013500             PERFORM 9900-INVALID-FILE-STATUS.
013600     PERFORM 1000-BUILD-INSIDER-LIST.
013700     PERFORM 2000-PROCESS-TICKER
013800         VARYING NMT-IDX FROM 1 BY 1
013900         UNTIL NMT-IDX > NMT-TABLE-SIZE.
013950     IF WS-TRACE-ON
013960         DISPLAY 'FWANL DONE FOR TICKER ' FWA-TICKER
013970             ' ANALYTICS-CNT ' FWA-ANALYTICS-CNT.
014000     GOBACK.
014100******************************************************************
014200 1000-BUILD-INSIDER-LIST.
014300*-----------------------------------------------------------------*
014400     MOVE 0                       TO NMT-TABLE-SIZE.
014500     SET TXN-TABLE-IDX TO 1.
014600     PERFORM 1100-CONSIDER-ONE-LINE
014700         VARYING TXN-TABLE-IDX FROM 1 BY 1
014800         UNTIL TXN-TABLE-IDX > TXN-TABLE-SIZE.
014900******************************************************************
015000 1100-CONSIDER-ONE-LINE.
015100*-----------------------------------------------------------------*
015200     IF TXN-TICKER OF TBL-TXN-ENTRY (TXN-TABLE-IDX) = FWA-TICKER
015300       AND TXN-INSIDER-NAME OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
015400               NOT = SPACE
015500         SET WS-ALREADY-SEEN-SW TO 'N'
015600         SET NMT-IDX TO 1
015700         PERFORM 1110-CHECK-ONE-NAME
015800             VARYING NMT-IDX FROM 1 BY 1
015900             UNTIL NMT-IDX > NMT-TABLE-SIZE
016000                OR WS-ALREADY-SEEN
016100         IF NOT WS-ALREADY-SEEN
016200             ADD 1 TO NMT-TABLE-SIZE
016300             SET NMT-IDX TO NMT-TABLE-SIZE
016400             MOVE TXN-INSIDER-NAME OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
016500                                  TO NMT-INSIDER-NAME (NMT-IDX).
016600******************************************************************
016700 1110-CHECK-ONE-NAME.
016800*-----------------------------------------------------------------*
016900     IF NMT-INSIDER-NAME (NMT-IDX) =
017000         TXN-INSIDER-NAME OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
017100         SET WS-ALREADY-SEEN      TO TRUE.
017200******************************************************************
017300 2000-PROCESS-TICKER.
017400*-----------------------------------------------------------------*
017500     MOVE SPACE                   TO ANL-RECORD.
017600     MOVE FWA-TICKER              TO ANL-TICKER.
017700     MOVE NMT-INSIDER-NAME (NMT-IDX) TO ANL-INSIDER-NAME.
017800     MOVE 0                       TO ANL-LAST-FILING-DATE
017900                                     ANL-FIRST-TXN-DATE.
018000     PERFORM 2100-SET-IDENTITY-FIELDS.
018100     PERFORM 2300-ACCUMULATE-BUY-SELL-AWARD.
018200     PERFORM 2200-COMPUTE-ENTRY-AND-WINDOWS.
018300     PERFORM 2400-COMPUTE-WACB-AND-PNL.
018400     PERFORM 2500-COMPUTE-PLAN-AND-NET.
018500     WRITE ANL-RECORD.
018600     ADD 1 TO FWA-ANALYTICS-CNT.
018700******************************************************************
018800*    2100  IDENTITY FIELDS COME FROM THE LINE WITH THE LATEST      *
018900*    FILING DATE; FIRST-TXN-DATE IS THE EARLIEST NON-DERIVATIVE    *
019000*    TRANSACTION DATE SEEN FOR THIS TICKER+INSIDER.                *
019100******************************************************************
019200 2100-SET-IDENTITY-FIELDS.
019300*-----------------------------------------------------------------*
019400     MOVE 0                       TO WS-LATEST-FILING-SEEN.
019500     MOVE 99999999                TO WS-LATEST-TXN-SEEN.
019600     SET TXN-TABLE-IDX TO 1.
019700     PERFORM 2110-CHECK-ONE-IDENTITY-LINE
019800         VARYING TXN-TABLE-IDX FROM 1 BY 1
019900         UNTIL TXN-TABLE-IDX > TXN-TABLE-SIZE.
020000     IF WS-LATEST-TXN-SEEN = 99999999
020100         MOVE 0                   TO ANL-FIRST-TXN-DATE.
020200******************************************************************
020300 2110-CHECK-ONE-IDENTITY-LINE.
020400*-----------------------------------------------------------------*
020500     IF TXN-TICKER OF TBL-TXN-ENTRY (TXN-TABLE-IDX) = ANL-TICKER
020600       AND TXN-INSIDER-NAME OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
020700               = ANL-INSIDER-NAME
020800         IF TXN-FILING-DATE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
020900                 >= WS-LATEST-FILING-SEEN
021000             MOVE TXN-FILING-DATE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
021100                                  TO WS-LATEST-FILING-SEEN
021200                                     ANL-LAST-FILING-DATE
021300             MOVE TXN-OFFICER-TITLE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
021400                                  TO ANL-OFFICER-TITLE
021500             MOVE TXN-IS-DIRECTOR OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
021600                                  TO ANL-IS-DIRECTOR
021700             MOVE TXN-IS-OFFICER OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
021800                                  TO ANL-IS-OFFICER
021900             MOVE TXN-IS-TENPCT OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
022000                                  TO ANL-IS-TENPCT
022100         END-IF
022200         IF TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (TXN-TABLE-IDX) = 'N'
022300           AND TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
022400                 NOT = 0
022500           AND TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
022600                 < WS-LATEST-TXN-SEEN
022700             MOVE TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY
022800                     (TXN-TABLE-IDX)  TO WS-LATEST-TXN-SEEN
022900                                          ANL-FIRST-TXN-DATE
023000         END-IF.
023100******************************************************************
023200*    2200  ENTRY-PRICE / CURRENT-PRICE / PCT-SINCE-ENTRY / THE     *
023300*    SEVEN FORWARD RETURN WINDOWS.                                 *
023400******************************************************************
023500 2200-COMPUTE-ENTRY-AND-WINDOWS.
023600*-----------------------------------------------------------------*
023700     MOVE 0                       TO ANL-ENTRY-PRICE
023800                                     ANL-CURRENT-PRICE
023900                                     ANL-PCT-SINCE-ENTRY.
024000     SET WS-FWP-REQ-LATEST        TO TRUE.
024100     MOVE ANL-TICKER              TO WS-FWP-TICKER.
024200     CALL 'FWPRICE' USING PRC-TABLE-SIZE, PRC-TABLE-INDEX,
024300         WS-FWP-REQUEST-CODE, WS-FWP-TICKER, WS-FWP-ASK-DATE,
024400         WS-FWP-RESULT-CLOSE, WS-FWP-RESULT-SW.
024500     IF WS-FWP-PRICE-KNOWN
024600         MOVE WS-FWP-RESULT-CLOSE TO ANL-CURRENT-PRICE.
024700     IF ANL-FIRST-TXN-DATE = 0
024800         GO TO 2200-EXIT.
024900     SET WS-FWP-REQ-ON-OR-AFTER   TO TRUE.
025000     MOVE ANL-FIRST-TXN-DATE      TO WS-FWP-ASK-DATE.
025100     CALL 'FWPRICE' USING PRC-TABLE-SIZE, PRC-TABLE-INDEX,
025200         WS-FWP-REQUEST-CODE, WS-FWP-TICKER, WS-FWP-ASK-DATE,
025300         WS-FWP-RESULT-CLOSE, WS-FWP-RESULT-SW.
025400     IF WS-FWP-PRICE-KNOWN
025500         MOVE WS-FWP-RESULT-CLOSE TO ANL-ENTRY-PRICE.
025600     IF ANL-ENTRY-PRICE > 0 AND ANL-CURRENT-PRICE > 0
025700         COMPUTE ANL-PCT-SINCE-ENTRY ROUNDED =
025800             (ANL-CURRENT-PRICE - ANL-ENTRY-PRICE)
025900                 / ANL-ENTRY-PRICE * 100.
026000     SET WS-J TO 1.
026100     PERFORM 2210-COMPUTE-ONE-WINDOW
026200         VARYING WS-J FROM 1 BY 1
026300         UNTIL WS-J > 7.
026400 2200-EXIT.
026500     EXIT.
026600******************************************************************
026700 2210-COMPUTE-ONE-WINDOW.
026800*-----------------------------------------------------------------*
026900     MOVE 0                       TO ANL-PCT-WINDOW (WS-J).
027000     MOVE WS-WINDOW-OFFSET (WS-J) TO WS-FWD-DAY-OFFSET.
027100     CALL 'FWDCALC' USING ANL-FIRST-TXN-DATE, WS-FWD-DAY-OFFSET,
027200         WS-FWD-OUTPUT-DATE, WS-FWD-RESULT-SW.
027300     IF NOT WS-FWD-DATE-OK
027400         GO TO 2210-EXIT.
027500     SET WS-FWP-REQ-ON-OR-AFTER   TO TRUE.
027600     MOVE WS-FWD-OUTPUT-DATE      TO WS-FWP-ASK-DATE.
027700     CALL 'FWPRICE' USING PRC-TABLE-SIZE, PRC-TABLE-INDEX,
027800         WS-FWP-REQUEST-CODE, WS-FWP-TICKER, WS-FWP-ASK-DATE,
027900         WS-FWP-RESULT-CLOSE, WS-FWP-RESULT-SW.
028000     IF WS-FWP-PRICE-KNOWN AND ANL-ENTRY-PRICE > 0
028100         COMPUTE ANL-PCT-WINDOW (WS-J) ROUNDED =
028200             (WS-FWP-RESULT-CLOSE - ANL-ENTRY-PRICE)
028300                 / ANL-ENTRY-PRICE * 100.
028400 2210-EXIT.
028500     EXIT.
028600******************************************************************
028700*    2300  BUYS / SELLS / AWARDS OVER NON-DERIVATIVE LINES.        *
028800*    ALSO SETS LAST-SHARES AND THE PLAN-TRADE COUNTERS CONSUMED    *
028900*    LATER BY 2500.                                                *
029000******************************************************************
029100 2300-ACCUMULATE-BUY-SELL-AWARD.
029200*-----------------------------------------------------------------*
029300     MOVE 0                       TO ANL-N-BUYS ANL-BUY-SHARES
029400         ANL-BUY-COST ANL-N-SELLS ANL-SELL-SHARES
029500         ANL-SELL-PROCEEDS ANL-AWARD-SHARES ANL-LAST-SHARES
029600         WS-BUY-SHARE-PRICE-SUM WS-SELL-SHARE-PRICE-SUM
029650         WS-BUY-KNOWN-SHARES-SUM WS-SELL-KNOWN-SHARES-SUM
029700         WS-PLAN-COUNT WS-NONDERIV-COUNT.
029800     MOVE 0                       TO WS-LATEST-TXN-SEEN.
029900     SET TXN-TABLE-IDX TO 1.
030000     PERFORM 2310-ACCUMULATE-ONE-LINE
030100         VARYING TXN-TABLE-IDX FROM 1 BY 1
030200         UNTIL TXN-TABLE-IDX > TXN-TABLE-SIZE.
030300******************************************************************
030400 2310-ACCUMULATE-ONE-LINE.
030500*-----------------------------------------------------------------*
030600     IF TXN-TICKER OF TBL-TXN-ENTRY (TXN-TABLE-IDX) NOT = ANL-TICKER
030700       OR TXN-INSIDER-NAME OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
030800               NOT = ANL-INSIDER-NAME
030900       OR TXN-IS-DERIVATIVE OF TBL-TXN-ENTRY (TXN-TABLE-IDX) = 'Y'
031000         GO TO 2310-EXIT.
031100     ADD 1 TO WS-NONDERIV-COUNT.
031200     IF TXN-IS-PLAN OF TBL-TXN-ENTRY (TXN-TABLE-IDX) = 'Y'
031300         ADD 1 TO WS-PLAN-COUNT.
031400     EVALUATE TRUE
031500         WHEN TXN-CODE-BUY OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
031600             ADD 1 TO ANL-N-BUYS
031700             ADD TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
031800                                  TO ANL-BUY-SHARES
031900             ADD TXN-VALUE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
032000                                  TO ANL-BUY-COST
032100             IF TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX) > 0
032200               AND TXN-PRICE OF TBL-TXN-ENTRY (TXN-TABLE-IDX) > 0
032300                 COMPUTE WS-BUY-SHARE-PRICE-SUM =
032400                     WS-BUY-SHARE-PRICE-SUM +
032500                     (TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX) *
032600                      TXN-PRICE  OF TBL-TXN-ENTRY (TXN-TABLE-IDX))
032650                 ADD TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
032660                                  TO WS-BUY-KNOWN-SHARES-SUM
032700         WHEN TXN-CODE-SALE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
032800             ADD 1 TO ANL-N-SELLS
032900             ADD TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
033000                                  TO ANL-SELL-SHARES
033100             ADD TXN-VALUE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
033200                                  TO ANL-SELL-PROCEEDS
033300             IF TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX) > 0
033400               AND TXN-PRICE OF TBL-TXN-ENTRY (TXN-TABLE-IDX) > 0
033500                 COMPUTE WS-SELL-SHARE-PRICE-SUM =
033600                     WS-SELL-SHARE-PRICE-SUM +
033700                     (TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX) *
033800                      TXN-PRICE  OF TBL-TXN-ENTRY (TXN-TABLE-IDX))
033850                 ADD TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
033860                                  TO WS-SELL-KNOWN-SHARES-SUM
033900         WHEN TXN-CODE-AWARD OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
034000             ADD TXN-SHARES OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
034100                                  TO ANL-AWARD-SHARES
034200     END-EVALUATE.
034300     IF TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
034400             NOT = 0
034500       AND TXN-SHARES-REMAINING OF TBL-TXN-ENTRY (TXN-TABLE-IDX) > 0
034600       AND TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
034700             >= WS-LATEST-TXN-SEEN
034800         MOVE TXN-TRANSACTION-DATE OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
034900                                  TO WS-LATEST-TXN-SEEN
035000         MOVE TXN-SHARES-REMAINING OF TBL-TXN-ENTRY (TXN-TABLE-IDX)
035100                                  TO ANL-LAST-SHARES.
035200 2310-EXIT.
035300     EXIT.
035400******************************************************************
035500*    2400  WACB / UNREALIZED / AVG-SELL-PRICE / REALIZED / AWARD   *
035600*    VALUE / POSITION VALUE.                                       *
035700******************************************************************
035800 2400-COMPUTE-WACB-AND-PNL.
035900*-----------------------------------------------------------------*
035920*    07/11/07  D. QUINTERO   TKT FW-0214 WACB/AVG-SELL-PRICE MUST *
035930*                            DIVIDE BY THE KNOWN-PRICE SHARE SUM, *
035940*                            NOT BY ALL BUY/SELL SHARES -- A ROW  *
035950*                            WITH NO PRICE WAS INFLATING THE      *
035960*                            DENOMINATOR AND MASKING UNKNOWN      *
035970*-----------------------------------------------------------------*
036000     MOVE 0                       TO ANL-BUY-WACB ANL-UNREALIZED-PCT
036100         ANL-UNREALIZED-USD ANL-AVG-SELL-PRICE ANL-REALIZED-PCT
036200         ANL-AWARD-VALUE ANL-POSITION-VALUE.
036300     IF WS-BUY-KNOWN-SHARES-SUM > 0
036400         COMPUTE ANL-BUY-WACB ROUNDED =
036500             WS-BUY-SHARE-PRICE-SUM / WS-BUY-KNOWN-SHARES-SUM.
036600     IF WS-SELL-KNOWN-SHARES-SUM > 0
036700         COMPUTE ANL-AVG-SELL-PRICE ROUNDED =
036800             WS-SELL-SHARE-PRICE-SUM / WS-SELL-KNOWN-SHARES-SUM.
036900     IF ANL-BUY-WACB > 0 AND ANL-CURRENT-PRICE > 0
037000       AND ANL-BUY-SHARES > 0
037100         COMPUTE ANL-UNREALIZED-PCT ROUNDED =
037200             (ANL-CURRENT-PRICE - ANL-BUY-WACB) / ANL-BUY-WACB * 100
037300         COMPUTE ANL-UNREALIZED-USD ROUNDED =
037400             (ANL-CURRENT-PRICE - ANL-BUY-WACB) * ANL-BUY-SHARES.
037500     IF ANL-BUY-WACB > 0 AND ANL-AVG-SELL-PRICE > 0
037600         COMPUTE ANL-REALIZED-PCT ROUNDED =
037700             (ANL-AVG-SELL-PRICE - ANL-BUY-WACB) / ANL-BUY-WACB * 100.
037800     IF ANL-AWARD-SHARES > 0 AND ANL-CURRENT-PRICE > 0
037900         COMPUTE ANL-AWARD-VALUE ROUNDED =
038000             ANL-AWARD-SHARES * ANL-CURRENT-PRICE.
038100     IF ANL-LAST-SHARES > 0 AND ANL-CURRENT-PRICE > 0
038200         COMPUTE ANL-POSITION-VALUE ROUNDED =
038300             ANL-LAST-SHARES * ANL-CURRENT-PRICE.
038400******************************************************************
038500*    2500  NET-SHARES AND PLAN-TRADE PERCENTAGE.                   *
038600******************************************************************
038700 2500-COMPUTE-PLAN-AND-NET.
038800*-----------------------------------------------------------------*
038900     COMPUTE ANL-NET-SHARES = ANL-BUY-SHARES - ANL-SELL-SHARES.
039000     MOVE 0                       TO ANL-PCT-PLAN.
039100     IF WS-NONDERIV-COUNT > 0
039200         COMPUTE ANL-PCT-PLAN ROUNDED =
039300             WS-PLAN-COUNT / WS-NONDERIV-COUNT * 100.
039400******************************************************************
039500 9900-INVALID-FILE-STATUS.
039600*-----------------------------------------------------------------*
039700     MOVE WS-ANALYTICS-FILE-STATUS TO DL-FILE-STATUS.
039800     DISPLAY ERROR-DISPLAY-LINE.
