000100******************************************************************
000200*    COPYLIB:  FWDATE                                            *
000300*    TODAY'S DATE WORK AREA.  ADAPTED FROM THE SHOP'S OLD        *
000400*    PRINTCTL PAGE-HEADING COPYBOOK -- WE HAVE NO PRINTED        *
000500*    REPORT HERE SO ONLY THE DATE-BREAKDOWN PORTION SURVIVED.    *
000600*                                                                *
000700*    MAINTENENCE LOG                                             *
000800*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000900*    --------- ------------  ---------------------------------- *
001000*    01/05/99  E. ACKERMAN   Y2K -- SWITCHED ACCEPT FROM DATE TO *
001100*                            ACCEPT FROM DATE YYYYMMDD (4-DIGIT  *
001200*                            YEAR), RETIRED THE 2-DIGIT WINDOW   *
001300******************************************************************
001400 01  WS-TODAY-CCYYMMDD            PIC 9(08).
001500 01  WS-TODAY-BROKEN REDEFINES WS-TODAY-CCYYMMDD.
001600     05  WS-TODAY-CCYY            PIC 9(04).
001700     05  WS-TODAY-MM              PIC 9(02).
001800     05  WS-TODAY-DD              PIC 9(02).
